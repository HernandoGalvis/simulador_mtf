000010******************************************************************
000020* COPY        : SMSEN01                                         *
000030* APLICACION  : SIMULADOR DE OPERACIONES DE MERCADO (SIMMTF)    *
000040* DESCRIPCION : LAYOUT DE SENALES DE OPERACION.  EL ARCHIVO     *
000050*               VIENE ORDENADO ASCENDENTE POR SEN-TS-MINUTO Y   *
000060*               SE LEE UNA VEZ PARA CARGAR LA TABLA DE TRABAJO  *
000070*               WKS-TABLA-SENALES (VER CARGA-TABLA-SENALES).    *
000080* PROGRAMADOR : J. CASTELLANOS (JCAR)                           *
000090* FECHA       : 12/04/1989                                      *
000100******************************************************************
000110* HISTORIAL DE CAMBIOS                                          *
000120* 12/04/1989 JCAR SOL-0114  CREACION ORIGINAL DEL LAYOUT.       *
000130* 30/05/1991 RMUZ SOL-0299  SE AGREGAN MULTIPLICADORES DE SL Y  *
000140*                           TP ASIGNADOS POR EL MOTOR DE        *
000150*                           SENALES.                            *
000160* 09/10/1998 EFLO Y2K-0003  REVISION GENERAL DE FECHAS.         *
000170* 04/03/2004 PEDR SOL-1091  SE AGREGA GRUPO SEN-UMBRALES CON    *
000180*                           REDEFINES PARA RECORRER TP/SL COMO  *
000190*                           TABLA GENERICA EN LA CASCADA DE     *
000200*                           CIERRES.                             *
000210******************************************************************
000220 01  REG-SENINP.
000230     05  SEN-LLAVE.
000240         10  SEN-ID-SENAL               PIC 9(09).
000250     05  SEN-ID-ESTRATEGIA-FK           PIC 9(09).
000260     05  SEN-TICKER                     PIC X(12).
000270     05  SEN-TS-MINUTO                  PIC 9(09).
000280     05  SEN-TIPO-SENAL                 PIC X(05).
000290         88  SEN-ES-LONG                     VALUE 'LONG '.
000300         88  SEN-ES-SHORT                    VALUE 'SHORT'.
000310     05  SEN-UMBRALES.
000320         10  SEN-TARGET-PROFIT-PRICE    PIC S9(09)V9(04).
000330         10  SEN-STOP-LOSS-PRICE        PIC S9(09)V9(04).
000340     05  SEN-UMBRALES-TABLA REDEFINES SEN-UMBRALES.
000350         10  SEN-UMBRAL-OCURR           PIC S9(09)V9(04)
000360                                         OCCURS 2 TIMES.
000370     05  SEN-APALANC-CALCULADO          PIC 9(03).
000380     05  SEN-PRECIO-SENAL               PIC S9(09)V9(04).
000390     05  SEN-MULT-SL-ASIGNADO           PIC 9(03)V9(04).
000400     05  SEN-MULT-TP-ASIGNADO           PIC 9(03)V9(04).
000410     05  FILLER                         PIC X(10).
