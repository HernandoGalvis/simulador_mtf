000010******************************************************************
000020* FECHA       : 11/05/2009                                       *
000030* PROGRAMADOR : GLORIA LOPEZ PINEDA (GLOP)                       *
000040* APLICACION  : SIMULADOR DE OPERACIONES DE MERCADO              *
000050* PROGRAMA    : SIMMTF2                                          *
000060* TIPO        : LOTE (BATCH)                                     *
000070* DESCRIPCION : SEGUNDO PASO DEL SIMULADOR.  LEE EL ARCHIVO DE   *
000080*             : ENLACE SMCTL QUE DEJA SIMMTF1 Y CONSTRUYE EL     *
000090*             : REPORTE RESUMEN DE LA CORRIDA: UNA LINEA POR     *
000100*             : INVERSIONISTA CON SU CAPITAL INICIAL Y FINAL, SU *
000110*             : GANANCIA REALIZADA Y NO REALIZADA, SI QUEDO      *
000120*             : DETENIDO POR DRAWDOWN Y CUANTOS EVENTOS GENERO,  *
000130*             : SEGUIDO DE LOS TOTALES GLOBALES POR TIPO DE      *
000140*             : EVENTO Y EL TOTAL DE EVENTOS Y MINUTOS SIMULADOS.*
000150* ARCHIVOS    : SMCTL                       (SECUENCIAL)         *
000160*             : SMREPT                      (IMPRESION)         *
000170* ACCION (ES) : IMPRESION DEL REPORTE DE RESUMEN DE LA CORRIDA   *
000180* PROGRAMA(S) : SIMMTF1                                          *
000190* INSTALADO   : DD/MM/AAAA                                       *
000200******************************************************************
000210*   S I M U L A D O R   D E   O P E R A C I O N E S  -  P A S O 2
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID.                    SIMMTF2.
000240 AUTHOR.                        GLORIA LOPEZ PINEDA.
000250 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
000260 DATE-WRITTEN.                  11/05/2009.
000270 DATE-COMPILED.
000280 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
000290******************************************************************
000300* HISTORIAL DE CAMBIOS                                          *
000310* 11/05/2009 GLOP SOL-1530  VERSION ORIGINAL.  REPORTE DE        *
000320*                           RESUMEN POR INVERSIONISTA Y TOTALES  *
000330*                           GLOBALES POR TIPO DE EVENTO.         *
000340* 30/09/2010 GLOP SOL-1602  SE AGREGA EL ENCABEZADO CON FECHA Y  *
000350*                           NUMERO DE PAGINA, CON SALTO DE       *
000360*                           PAGINA AL LLEGAR AL RENGLON 55.      *
000370* 14/02/2011 PEDR SOL-1649  SE AGREGA LA LINEA DE TOTALES        *
000380*                           GENERALES (MINUTOS Y EVENTOS) AL     *
000390*                           PIE DEL REPORTE.                     *
000395* 02/06/2011 HNAV SOL-1652  SE QUITA EL USO DE COMP-3 EN LOS       *
000400*                           ACUMULADORES DE TOTALES, QUE NO ES     *
000405*                           PRACTICA DE ESTE SUBSISTEMA.           *
000410* 02/06/2011 HNAV SOL-1660  SE LEE EL NUEVO REGISTRO 'H' DE        *
000420*                           PARAMETROS DE SMCTL (PRIMER REGISTRO   *
000430*                           DEL ARCHIVO) Y SE IMPRIME EL RANGO DE  *
000440*                           MINUTOS SIMULADOS COMO SEGUNDA LINEA   *
000450*                           DEL ENCABEZADO (210-ENCABEZADOS).      *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.               IBM-370.
000540 OBJECT-COMPUTER.               IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS CLASE-FLAG-SI-NO IS "S" "N".
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT SMCTL   ASSIGN   TO SMCTL
000610            ORGANIZATION     IS LINE SEQUENTIAL
000620            FILE STATUS      IS FS-SMCTL.
000630     SELECT SMREPT  ASSIGN   TO SMREPT
000640            ORGANIZATION     IS LINE SEQUENTIAL
000650            FILE STATUS      IS FS-SMREPT.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690*1 -->ENLACE DEL PASO 1, GENERADO POR SIMMTF1
000700 FD  SMCTL.
000710     COPY SMCTL01.
000720*2 -->REPORTE DE RESUMEN DE LA CORRIDA
000730 FD  SMREPT
000740     RECORDING MODE IS F.
000750 01  REG-SMREPT                         PIC X(132).
000760
000770 WORKING-STORAGE SECTION.
000780******************************************************************
000790*               C A M P O S    D E    T R A B A J O              *
000800******************************************************************
000810 01  WKS-CAMPOS-DE-TRABAJO.
000820     05  WKS-PROGRAMA               PIC X(08)      VALUE
000830                                                    "SIMMTF2 ".
000840     05  FS-SMCTL                   PIC X(02)      VALUE "00".
000850     05  FS-SMREPT                  PIC X(02)      VALUE "00".
000860     05  WKS-SW-FIN-SMCTL           PIC X(01)      VALUE "N".
000870         88  FIN-SMCTL                             VALUE "Y".
000880     05  WKS-LINEAS-EN-PAGINA       PIC 9(02)      COMP VALUE 0.
000890     05  WKS-MAX-LINEAS-PAGINA      PIC 9(02)      COMP VALUE 55.
000900     05  WKS-NUM-PAGINA             PIC 9(04)      COMP VALUE 0.
000910     05  WKS-CNT-INVERSIONISTAS     PIC 9(07)      COMP VALUE 0.
000920     05  WKS-CNT-HALTED             PIC 9(07)      COMP VALUE 0.
000930     05  WKS-IX-GLOBAL              PIC 9(02)      COMP.
000940     05  FILLER                     PIC X(10).
000950*   TOTALES GLOBALES ACUMULADOS DURANTE EL PASE DE DETALLE
000960 01  WKS-TOTALES-GLOBALES.
000970     05  WKS-TOT-CAPITAL-INICIAL    PIC S9(13)V9(02).
000980     05  WKS-TOT-CAPITAL-FINAL      PIC S9(13)V9(02).
000990     05  WKS-TOT-REALIZADO          PIC S9(11)V9(04).
001000     05  WKS-TOT-NO-REALIZADO       PIC S9(11)V9(04).
001010     05  FILLER                     PIC X(04).
001020*   VISTA ALTERNA PARA DESPLEGAR LOS TOTALES EN EDICION RAPIDA
001030*   POR PANTALLA DURANTE PRUEBAS DE CORRIDA (DISPLAY DE CONTROL).
001040 01  WKS-TOTALES-GLOBALES-R REDEFINES WKS-TOTALES-GLOBALES.
001050     05  WKS-TOTG-CAPITAL-INICIAL-X PIC X(08).
001060     05  WKS-TOTG-CAPITAL-FINAL-X   PIC X(08).
001070     05  WKS-TOTG-REALIZADO-X       PIC X(08).
001080     05  WKS-TOTG-NO-REALIZADO-X    PIC X(08).
001090     05  FILLER                     PIC X(04).
001100*   AREA DE TRABAJO REDEFINIDA PARA SEPARAR FECHA DEL SISTEMA
001110 01  WKS-FECHA-SISTEMA.
001120     05  WKS-FECHA-AAAA             PIC 9(04).
001130     05  WKS-FECHA-MM               PIC 9(02).
001140     05  WKS-FECHA-DD               PIC 9(02).
001150     05  FILLER                     PIC X(04).
001160 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001170     05  WKS-FECHA-NUMERICA         PIC 9(08).
001180     05  FILLER                     PIC X(04).
001190 01  WKS-FECHA-IMPRESION.
001200     05  WKS-FI-DD                  PIC 9(02).
001210     05  FILLER                     PIC X(01) VALUE "/".
001220     05  WKS-FI-MM                  PIC 9(02).
001230     05  FILLER                     PIC X(01) VALUE "/".
001240     05  WKS-FI-AAAA                PIC 9(04).
001250*   MASCARAS DE EDICION
001260 01  WKS-MASCARAS.
001270     05  WKS-MASK-CAPITAL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
001280     05  WKS-MASK-RESULTADO         PIC Z,ZZZ,ZZ9.9999-.
001290     05  WKS-MASK-CONTADOR          PIC ZZZ,ZZZ,ZZ9.
001300     05  WKS-MASK-ID                PIC ZZZ,ZZZ,ZZ9.
001310     05  FILLER                     PIC X(04).
001320*   REDEFINICION PARA TOMAR LOS DIGITOS DEL CONTADOR EDITADO SIN
001330*   LAS COMAS, CUANDO SE NECESITA PASARLO A OTRO REPORTE INTERNO.
001340 01  WKS-MASCARAS-R REDEFINES WKS-MASCARAS.
001350     05  WKS-MASCARAS-CRUDAS        PIC X(54).
001360     05  FILLER                     PIC X(04).
001370
001380******************************************************************
001390*               L I N E A S   D E L   R E P O R T E
001400******************************************************************
001410 01  WKS-LIN-ENCABEZADO-1.
001420     05  FILLER                     PIC X(20) VALUE
001430         "SIMULADOR SIMMTF".
001440     05  FILLER                     PIC X(45) VALUE
001450         "REPORTE DE RESUMEN DE LA CORRIDA".
001460     05  FILLER                     PIC X(10) VALUE "FECHA:".
001470     05  WKS-ENC-FECHA              PIC X(10).
001480     05  FILLER                     PIC X(07) VALUE "PAGINA:".
001490     05  WKS-ENC-PAGINA             PIC ZZZ9.
001500     05  FILLER                     PIC X(35) VALUE SPACES.
001502 01  WKS-LIN-ENCABEZADO-1B.
001504     05  FILLER                     PIC X(18) VALUE
001505         "MINUTOS SIMULADOS:".
001506     05  WKS-ENC-MINUTO-BASE        PIC ZZZZZZZZ9.
001507     05  FILLER                     PIC X(03) VALUE " - ".
001508     05  WKS-ENC-MINUTO-FIN         PIC ZZZZZZZZ9.
001509     05  FILLER                     PIC X(93) VALUE SPACES.
001510 01  WKS-LIN-ENCABEZADO-2.
001520     05  FILLER                     PIC X(09) VALUE "INVERSOR".
001530     05  FILLER                     PIC X(01) VALUE SPACES.
001540     05  FILLER                     PIC X(16) VALUE
001550         "CAPITAL INICIAL".
001560     05  FILLER                     PIC X(16) VALUE
001570         "CAPITAL FINAL".
001580     05  FILLER                     PIC X(16) VALUE
001590         "P/G REALIZADO".
001600     05  FILLER                     PIC X(16) VALUE
001610         "P/G NO REALIZ.".
001620     05  FILLER                     PIC X(09) VALUE "DETENIDO".
001630     05  FILLER                     PIC X(10) VALUE "EVENTOS".
001640     05  FILLER                     PIC X(39) VALUE SPACES.
001650 01  WKS-LIN-DETALLE.
001660     05  WKS-DET-ID                 PIC ZZZZZZZZ9.
001670     05  FILLER                     PIC X(01) VALUE SPACES.
001680     05  WKS-DET-CAPITAL-INICIAL    PIC Z,ZZZ,ZZ9.99-.
001690     05  FILLER                     PIC X(02) VALUE SPACES.
001700     05  WKS-DET-CAPITAL-FINAL      PIC Z,ZZZ,ZZ9.99-.
001710     05  FILLER                     PIC X(02) VALUE SPACES.
001720     05  WKS-DET-REALIZADO          PIC Z,ZZZ,ZZ9.9999-.
001730     05  FILLER                     PIC X(01) VALUE SPACES.
001740     05  WKS-DET-NO-REALIZADO       PIC Z,ZZZ,ZZ9.9999-.
001750     05  FILLER                     PIC X(02) VALUE SPACES.
001760     05  WKS-DET-HALTED             PIC X(03).
001770     05  FILLER                     PIC X(05) VALUE SPACES.
001780     05  WKS-DET-EVENTOS            PIC ZZZ,ZZ9.
001790     05  FILLER                     PIC X(31) VALUE SPACES.
001800 01  WKS-LIN-TOTALES-TITULO.
001810     05  FILLER                     PIC X(40) VALUE
001820         "TOTALES GLOBALES POR TIPO DE EVENTO".
001830     05  FILLER                     PIC X(92) VALUE SPACES.
001840 01  WKS-LIN-TOTAL-EVENTO.
001850     05  FILLER                     PIC X(05) VALUE SPACES.
001860     05  WKS-TOE-TIPO               PIC X(22).
001870     05  FILLER                     PIC X(05) VALUE SPACES.
001880     05  WKS-TOE-CONTADOR           PIC ZZZ,ZZZ,ZZ9.
001890     05  FILLER                     PIC X(86) VALUE SPACES.
001900 01  WKS-LIN-TOTALES-FINALES.
001910     05  FILLER                     PIC X(01) VALUE SPACES.
001920     05  FILLER                     PIC X(22) VALUE
001930         "INVERSIONISTAS PROCES.".
001940     05  WKS-TF-INVERSIONISTAS      PIC ZZZ,ZZZ,ZZ9.
001950     05  FILLER                     PIC X(05) VALUE SPACES.
001960     05  FILLER                     PIC X(22) VALUE
001970         "INVERSIONISTAS DETEN..".
001980     05  WKS-TF-HALTED              PIC ZZZ,ZZZ,ZZ9.
001990     05  FILLER                     PIC X(53) VALUE SPACES.
002000 01  WKS-LIN-TOTALES-FINALES-2.
002010     05  FILLER                     PIC X(01) VALUE SPACES.
002020     05  FILLER                     PIC X(22) VALUE
002030         "TOTAL MINUTOS SIMUL...".
002040     05  WKS-TF-MINUTOS             PIC ZZZ,ZZZ,ZZ9.
002050     05  FILLER                     PIC X(05) VALUE SPACES.
002060     05  FILLER                     PIC X(22) VALUE
002070         "TOTAL EVENTOS GENER...".
002080     05  WKS-TF-EVENTOS             PIC ZZZ,ZZZ,ZZ9.
002090     05  FILLER                     PIC X(53) VALUE SPACES.
002100 01  WKS-LIN-TOTALES-GRAN.
002110     05  FILLER                     PIC X(01) VALUE SPACES.
002120     05  FILLER                     PIC X(22) VALUE
002130         "CAPITAL INICIAL TOTAL".
002140     05  WKS-TG-CAP-INICIAL         PIC Z,ZZZ,ZZZ,ZZ9.99-.
002150     05  FILLER                     PIC X(04) VALUE SPACES.
002160     05  FILLER                     PIC X(22) VALUE
002170         "CAPITAL FINAL TOTAL..".
002180     05  WKS-TG-CAP-FINAL           PIC Z,ZZZ,ZZZ,ZZ9.99-.
002190     05  FILLER                     PIC X(43) VALUE SPACES.
002200 01  WKS-LIN-BLANCO                 PIC X(132) VALUE SPACES.
002210
002220 PROCEDURE DIVISION.
002230******************************************************************
002240*   0 0 0  -  C O N T R O L   P R I N C I P A L
002250******************************************************************
002260 000-MAIN SECTION.
002270     PERFORM 100-INICIO
002280     PERFORM 200-PROCESA-DETALLE
002290     PERFORM 300-PROCESA-TOTALES
002300     PERFORM 400-FIN
002310     STOP RUN.
002320 000-MAIN-E. EXIT.
002330
002340******************************************************************
002350*   1 0 0  -  I N I C I O
002360******************************************************************
002370 100-INICIO SECTION.
002380     DISPLAY "SIMMTF2 - REPORTE DE RESUMEN - INICIO".
002390     ACCEPT WKS-FECHA-NUMERICA FROM DATE YYYYMMDD.
002400     MOVE WKS-FECHA-DD   TO WKS-FI-DD.
002410     MOVE WKS-FECHA-MM   TO WKS-FI-MM.
002420     MOVE WKS-FECHA-AAAA TO WKS-FI-AAAA.
002430     OPEN INPUT  SMCTL
002440          OUTPUT SMREPT.
002450     IF FS-SMCTL NOT = "00" OR FS-SMREPT NOT = "00"
002460         DISPLAY "SIMMTF2 - ERROR EN OPEN DE ARCHIVOS"
002470         PERFORM 999-ABEND
002480     END-IF
002490     MOVE ZEROS TO WKS-TOT-CAPITAL-INICIAL
002500                   WKS-TOT-CAPITAL-FINAL
002510                   WKS-TOT-REALIZADO
002520                   WKS-TOT-NO-REALIZADO.
002530     READ SMCTL
002540         AT END MOVE "Y" TO WKS-SW-FIN-SMCTL
002550     END-READ.
002552*    02/06/2011 HNAV SOL-1660: EL PRIMER REGISTRO DEL ARCHIVO ES
002554*    AHORA SIEMPRE EL DE PARAMETROS ('H'), CON EL RANGO DE
002556*    MINUTOS DE LA CORRIDA.  SE GUARDA PARA EL ENCABEZADO Y SE
002558*    AVANZA A LA SIGUIENTE LECTURA.
002560     IF NOT FIN-SMCTL AND CTL-ES-PARAMETROS
002562         MOVE CTL-MINUTO-BASE TO WKS-ENC-MINUTO-BASE
002564         MOVE CTL-MINUTO-FIN  TO WKS-ENC-MINUTO-FIN
002566         READ SMCTL
002568             AT END MOVE "Y" TO WKS-SW-FIN-SMCTL
002570         END-READ
002572     END-IF.
002580*    SE ADELANTA HASTA EL PRIMER REGISTRO DE DETALLE ('D'); LOS
002590*    REGISTROS DE TOTAL ('T') Y FINAL ('F') SE GUARDAN EN EL
002595*    ARCHIVO DESPUES DE TODOS LOS DETALLES, ASI QUE NO APARECEN
002598*    AQUI EN LA PRIMERA LECTURA.
002600 100-INICIO-E. EXIT.
002610
002620******************************************************************
002630*   2 0 0  -   D E T A L L E   P O R   I N V E R S I O N I S T A
002640******************************************************************
002650 200-PROCESA-DETALLE SECTION.
002660     PERFORM 210-ENCABEZADOS.
002670     PERFORM 220-IMPRIME-UN-DETALLE
002680         UNTIL FIN-SMCTL OR NOT CTL-ES-DETALLE.
002690 200-PROCESA-DETALLE-E. EXIT.
002700
002710 210-ENCABEZADOS SECTION.
002720     ADD 1 TO WKS-NUM-PAGINA.
002730     MOVE WKS-FECHA-IMPRESION TO WKS-ENC-FECHA.
002740     MOVE WKS-NUM-PAGINA      TO WKS-ENC-PAGINA.
002750     WRITE REG-SMREPT FROM WKS-LIN-ENCABEZADO-1
002760         AFTER ADVANCING PAGE.
002762*    02/06/2011 HNAV SOL-1660: SEGUNDA LINEA DE ENCABEZADO, CON
002764*    EL RANGO DE MINUTOS SIMULADOS TOMADO DEL REGISTRO 'H'.
002766     WRITE REG-SMREPT FROM WKS-LIN-ENCABEZADO-1B
002768         AFTER ADVANCING 1 LINE.
002770     WRITE REG-SMREPT FROM WKS-LIN-BLANCO
002780         AFTER ADVANCING 1 LINE.
002790     WRITE REG-SMREPT FROM WKS-LIN-ENCABEZADO-2
002800         AFTER ADVANCING 1 LINE.
002810     WRITE REG-SMREPT FROM WKS-LIN-BLANCO
002820         AFTER ADVANCING 1 LINE.
002830     MOVE 5 TO WKS-LINEAS-EN-PAGINA.
002840 210-ENCABEZADOS-E. EXIT.
002850
002860 220-IMPRIME-UN-DETALLE SECTION.
002870     IF WKS-LINEAS-EN-PAGINA >= WKS-MAX-LINEAS-PAGINA
002880         PERFORM 210-ENCABEZADOS
002890     END-IF
002900     MOVE CTL-ID-INVERSIONISTA  TO WKS-DET-ID.
002910     MOVE CTL-CAPITAL-INICIAL   TO WKS-DET-CAPITAL-INICIAL.
002920     MOVE CTL-CAPITAL-FINAL     TO WKS-DET-CAPITAL-FINAL.
002930     MOVE CTL-PYG-REALIZADO     TO WKS-DET-REALIZADO.
002940     MOVE CTL-PYG-NO-REALIZADO  TO WKS-DET-NO-REALIZADO.
002950     IF CTL-INVERSIONISTA-HALTED
002960         MOVE "SI"  TO WKS-DET-HALTED
002970         ADD 1 TO WKS-CNT-HALTED
002980     ELSE
002990         MOVE "NO"  TO WKS-DET-HALTED
003000     END-IF
003010     MOVE CTL-CNT-EVENTOS-INV   TO WKS-DET-EVENTOS.
003020     WRITE REG-SMREPT FROM WKS-LIN-DETALLE
003030         AFTER ADVANCING 1 LINE.
003040     ADD 1 TO WKS-LINEAS-EN-PAGINA.
003050     ADD 1 TO WKS-CNT-INVERSIONISTAS.
003060     ADD CTL-CAPITAL-INICIAL  TO WKS-TOT-CAPITAL-INICIAL.
003070     ADD CTL-CAPITAL-FINAL    TO WKS-TOT-CAPITAL-FINAL.
003080     ADD CTL-PYG-REALIZADO    TO WKS-TOT-REALIZADO.
003090     ADD CTL-PYG-NO-REALIZADO TO WKS-TOT-NO-REALIZADO.
003100     READ SMCTL
003110         AT END MOVE "Y" TO WKS-SW-FIN-SMCTL
003120     END-READ.
003130 220-IMPRIME-UN-DETALLE-E. EXIT.
003140
003150******************************************************************
003160*   3 0 0  -   T O T A L E S   G L O B A L E S   P O R   T I P O
003170*              D E   E V E N T O   Y   T O T A L E S   F I N A L E S
003180******************************************************************
003190 300-PROCESA-TOTALES SECTION.
003200     IF WKS-LINEAS-EN-PAGINA >= WKS-MAX-LINEAS-PAGINA - 15
003210         PERFORM 210-ENCABEZADOS
003220     END-IF
003230     WRITE REG-SMREPT FROM WKS-LIN-BLANCO
003240         AFTER ADVANCING 1 LINE.
003250     WRITE REG-SMREPT FROM WKS-LIN-TOTALES-TITULO
003260         AFTER ADVANCING 1 LINE.
003270     WRITE REG-SMREPT FROM WKS-LIN-BLANCO
003280         AFTER ADVANCING 1 LINE.
003290     ADD 3 TO WKS-LINEAS-EN-PAGINA.
003300     PERFORM 310-IMPRIME-UN-TOTAL-EVENTO
003310         UNTIL FIN-SMCTL OR NOT CTL-ES-TOTAL-EVENTO.
003320     PERFORM 320-IMPRIME-TOTALES-FINALES.
003330 300-PROCESA-TOTALES-E. EXIT.
003340
003350 310-IMPRIME-UN-TOTAL-EVENTO SECTION.
003360     MOVE CTL-TIPO-EVENTO       TO WKS-TOE-TIPO.
003370     MOVE CTL-CNT-TIPO-EVENTO   TO WKS-TOE-CONTADOR.
003380     WRITE REG-SMREPT FROM WKS-LIN-TOTAL-EVENTO
003390         AFTER ADVANCING 1 LINE.
003400     ADD 1 TO WKS-LINEAS-EN-PAGINA.
003410     READ SMCTL
003420         AT END MOVE "Y" TO WKS-SW-FIN-SMCTL
003430     END-READ.
003440 310-IMPRIME-UN-TOTAL-EVENTO-E. EXIT.
003450
003460 320-IMPRIME-TOTALES-FINALES SECTION.
003470     WRITE REG-SMREPT FROM WKS-LIN-BLANCO
003480         AFTER ADVANCING 1 LINE.
003490     MOVE WKS-CNT-INVERSIONISTAS TO WKS-TF-INVERSIONISTAS.
003500     MOVE WKS-CNT-HALTED         TO WKS-TF-HALTED.
003510     WRITE REG-SMREPT FROM WKS-LIN-TOTALES-FINALES
003520         AFTER ADVANCING 1 LINE.
003530     IF NOT FIN-SMCTL AND CTL-ES-FINAL
003540         MOVE CTL-TOTAL-MINUTOS  TO WKS-TF-MINUTOS
003550         MOVE CTL-TOTAL-EVENTOS  TO WKS-TF-EVENTOS
003560     ELSE
003570         MOVE ZEROS TO WKS-TF-MINUTOS WKS-TF-EVENTOS
003580     END-IF
003590     WRITE REG-SMREPT FROM WKS-LIN-TOTALES-FINALES-2
003600         AFTER ADVANCING 1 LINE.
003610     MOVE WKS-TOT-CAPITAL-INICIAL TO WKS-TG-CAP-INICIAL.
003620     MOVE WKS-TOT-CAPITAL-FINAL   TO WKS-TG-CAP-FINAL.
003630     WRITE REG-SMREPT FROM WKS-LIN-TOTALES-GRAN
003640         AFTER ADVANCING 1 LINE.
003650     ADD 4 TO WKS-LINEAS-EN-PAGINA.
003660 320-IMPRIME-TOTALES-FINALES-E. EXIT.
003670
003680******************************************************************
003690*   4 0 0  -   F I N   D E L   P R O C E S O
003700******************************************************************
003710 400-FIN SECTION.
003720     DISPLAY "SIMMTF2 - INVERSIONISTAS IMPRESOS: "
003730             WKS-CNT-INVERSIONISTAS.
003740     CLOSE SMCTL SMREPT.
003750 400-FIN-E. EXIT.
003760
003770 999-ABEND SECTION.
003780     DISPLAY "SIMMTF2 - TERMINACION ANORMAL DEL PROCESO".
003790     CLOSE SMCTL SMREPT.
003800     MOVE 16 TO RETURN-CODE.
003810     STOP RUN.
003820 999-ABEND-E. EXIT.
