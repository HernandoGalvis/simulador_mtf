000010******************************************************************
000020* COPY        : SMINV01                                         *
000030* APLICACION  : SIMULADOR DE OPERACIONES DE MERCADO (SIMMTF)    *
000040* DESCRIPCION : LAYOUT DEL MAESTRO DE INVERSIONISTAS ACTIVOS,   *
000050*               UN REGISTRO POR INVERSIONISTA PARTICIPANTE EN   *
000060*               LA CORRIDA DE SIMULACION.                      *
000070* PROGRAMADOR : J. CASTELLANOS (JCAR)                           *
000080* FECHA       : 08/04/1989                                      *
000090******************************************************************
000100* HISTORIAL DE CAMBIOS                                          *
000110* 08/04/1989 JCAR SOL-0114  CREACION ORIGINAL DEL LAYOUT.       *
000120* 22/11/1993 RMUZ SOL-0481  SE AGREGAN TAMANO-MIN Y TAMANO-MAX  *
000130*                           PARA BANDA DE RIESGO POR OPERACION. *
000140* 14/06/1998 EFLO Y2K-0003  REVISION GENERAL DE FECHAS A 4      *
000150*                           POSICIONES EN TODO EL SUBSISTEMA.   *
000160* 19/09/2006 PEDR SOL-1278  SE AGREGAN TOPES DE OPERACIONES     *
000170*                           DIARIAS Y ABIERTAS SIMULTANEAS.     *
000180******************************************************************
000190 01  REG-INVINP.
000200     05  INV-LLAVE.
000210         10  INV-ID-INVERSIONISTA       PIC 9(09).
000220     05  INV-CAPITAL-INICIAL            PIC S9(11)V9(02).
000230     05  INV-CAPITAL-ACTUAL             PIC S9(11)V9(02).
000240     05  INV-USAR-PARAMS-SENAL          PIC X(01).
000250         88  INV-USA-PARAMS-SENAL            VALUE 'Y'.
000260         88  INV-NO-USA-PARAMS-SENAL         VALUE 'N'.
000270     05  INV-APALANC-INVERSIONISTA      PIC 9(03).
000280     05  INV-APALANC-MAX                PIC 9(03).
000290     05  INV-DRAWDOWN-MAX-PCT           PIC 9(03)V9(04).
000300     05  INV-RIESGO-MAX-PCT             PIC 9(03)V9(04).
000310     05  INV-TAMANO-MIN                 PIC S9(11)V9(02).
000320     05  INV-TAMANO-MAX                 PIC S9(11)V9(02).
000330     05  INV-SLIPPAGE-OPEN-PCT          PIC 9(03)V9(04).
000340     05  INV-SLIPPAGE-CLOSE-PCT         PIC 9(03)V9(04).
000350     05  INV-COMMISSION-PCT             PIC 9(03)V9(04).
000360     05  INV-MAX-OPS-DIARIAS            PIC 9(05).
000370     05  INV-MAX-OPS-ABIERTAS           PIC 9(05).
000380     05  FILLER                         PIC X(10).
