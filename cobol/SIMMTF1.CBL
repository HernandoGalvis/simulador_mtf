000010******************************************************************
000020* FECHA       : 08/05/1989                                       *
000030* PROGRAMADOR : JULIO CASTELLANOS ARRIOLA (JCAR)                 *
000040* APLICACION  : SIMULADOR DE OPERACIONES DE MERCADO              *
000050* PROGRAMA    : SIMMTF1                                          *
000060* TIPO        : LOTE (BATCH)                                     *
000070* DESCRIPCION : PRIMER PASO DEL SIMULADOR.  LEE INVERSIONISTAS,  *
000080*             : ESTRATEGIAS, SENALES Y VELAS DE PRECIO, Y CORRE  *
000090*             : MINUTO A MINUTO LA REPLICA DE OPERACIONES DE     *
000100*             : COMPRA/VENTA APALANCADAS PARA CADA INVERSIONISTA *
000110*             : ACTIVO, APLICANDO LA CASCADA DE REGLAS DE CIERRE *
000120*             : (TOMA DE GANANCIA, STOP LOSS, LIQUIDACION        *
000130*             : PARCIAL POR RETROCESO Y CIERRE POR RETROCESO     *
000140*             : DESDE ENTRADA O DESDE MAXIMO) Y EL PROCESO DE    *
000150*             : DCA (AUMENTO DE TAMANO SOBRE UNA OPERACION       *
000160*             : ABIERTA).  ESCRIBE EL MAESTRO DE OPERACIONES, LA *
000170*             : BITACORA DE EVENTOS Y EL ARCHIVO DE ENLACE PARA  *
000180*             : EL REPORTE QUE IMPRIME SIMMTF2.                  *
000190* ARCHIVOS    : INVINP                      (SECUENCIAL)         *
000200*             : ESTINP                      (SECUENCIAL)         *
000210*             : SENINP                      (SECUENCIAL)         *
000220*             : VELINP                      (SECUENCIAL)         *
000230*             : OPEOUT                      (SECUENCIAL)         *
000240*             : EVTOUT                      (SECUENCIAL)         *
000250*             : SMCTL                       (SECUENCIAL)         *
000260* ACCION (ES) : CORRIDA COMPLETA DE SIMULACION POR INVERSIONISTA *
000270* PROGRAMA(S) : SIMMTF2                                          *
000280* INSTALADO   : DD/MM/AAAA                                       *
000290******************************************************************
000300*   S I M U L A D O R   D E   O P E R A C I O N E S  -  P A S O 1
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID.                    SIMMTF1.
000330 AUTHOR.                        JULIO CASTELLANOS ARRIOLA.
000340 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
000350 DATE-WRITTEN.                  08/05/1989.
000360 DATE-COMPILED.
000370 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
000380******************************************************************
000390* HISTORIAL DE CAMBIOS                                          *
000400* 08/05/1989 JCAR SOL-0114  VERSION ORIGINAL.  CARGA DE           *
000410*                           ESTRATEGIAS Y SENALES, APERTURA Y    *
000420*                           CIERRE TOTAL POR TP/SL.               *
000430* 19/07/1989 JCAR SOL-0131  SE AGREGA EL CICLO DE DCA SOBRE       *
000440*                           OPERACIONES YA ABIERTAS.              *
000450* 30/05/1991 RMUZ SOL-0299  SE INCORPORAN LOS MULTIPLICADORES DE  *
000460*                           SL Y TP ASIGNADOS POR SENAL COMO      *
000470*                           FILTRO DE RECHAZO DE LA SENAL.        *
000480* 02/09/1990 JCAR SOL-0201  SE AGREGA EL SEGUIMIENTO DE PRECIO    *
000490*                           MAXIMO Y MINIMO POR OPERACION.        *
000500* 22/11/1993 RMUZ SOL-0481  SE AGREGA LA VALIDACION DE BANDA DE   *
000510*                           RIESGO (TAMANO-MIN / TAMANO-MAX) Y EL *
000520*                           TOPE DE OPERACIONES ABIERTAS.         *
000530* 03/02/1995 RMUZ SOL-0622  SE AGREGA LA REGLA DE LIQUIDACION     *
000540*                           PARCIAL POR RETROCESO (CIERRA PARTE   *
000550*                           DE LA OPERACION Y ABRE UNA HIJA).     *
000560* 14/06/1998 EFLO Y2K-0003  REVISION GENERAL DE FECHAS A 4        *
000570*                           POSICIONES EN TODO EL SUBSISTEMA.     *
000580*                           SE REVISARON TODAS LAS COMPARACIONES  *
000590*                           DE DIA (TS / 1440) PARA EL CORTE      *
000600*                           DIARIO DE OPERACIONES.                *
000610* 09/10/1998 EFLO SOL-0901  SE AGREGA EL CORTE DE DRAWDOWN MAXIMO *
000620*                           QUE DETIENE LA SIMULACION DEL         *
000630*                           INVERSIONISTA.                        *
000640* 19/09/2006 PEDR SOL-1278  SE AGREGAN LOS TOPES DE OPERACIONES   *
000650*                           DIARIAS Y ABIERTAS SIMULTANEAS, Y LOS *
000660*                           CAMPOS DE PORCENTAJE SL/TP SOBRE      *
000670*                           PRECIO DE ENTRADA EN EL MAESTRO.      *
000680* 04/03/2004 PEDR SOL-1091  SE REORGANIZAN LAS TABLAS DE SENALES  *
000690*                           Y VELAS EN MEMORIA CON BUSQUEDA       *
000700*                           BINARIA POR MINUTO PARA MEJORAR EL    *
000710*                           TIEMPO DE CORRIDA.                    *
000720* 11/05/2009 GLOP SOL-1530  SE AGREGA LA FINALIZACION: CALCULO DE *
000730*                           GANANCIA/PERDIDA NO REALIZADA SOBRE   *
000740*                           OPERACIONES QUE QUEDAN ABIERTAS AL    *
000750*                           TERMINAR LA CORRIDA, Y EL ARCHIVO DE  *
000760*                           ENLACE SMCTL PARA EL REPORTE DE       *
000770*                           SIMMTF2.                               *
000772* 14/03/2011 HNAV SOL-1644  SE CORRIGE CALCULO DE COMISION EN       *
000773*                           APERTURA (372-VALIDA-Y-ABRE NO          *
000774*                           CARGABA WKS-AUX-QTY-EXTRA), EL TEXTO    *
000775*                           DEL MOTIVO DE CIERRE POR RETROCESO      *
000776*                           MAXIMO, Y EL CAPITAL-ANTES DEL LOG DE   *
000777*                           EVENTOS (SE INCORPORA WKS-AUX-CAP-      *
000778*                           ANTES EN 391/392 Y 500).                *
000779* 02/06/2011 HNAV SOL-1652  SE AGREGAN A WKS-OPE-TABLA LOS CAMPOS   *
000790*                           WKS-OPE-DURACION-MIN Y WKS-OPE-PYG-NO-  *
000800*                           REALIZADO, QUE YA SE REFERENCIABAN EN   *
000810*                           420/430/440/600 PERO NUNCA SE           *
000820*                           DECLARARON EN LA TABLA DE TRABAJO. SE   *
000830*                           QUITA EL USO DE COMP-3 EN LOS CAMPOS    *
000840*                           AUXILIARES DE MONTO/CANTIDAD, QUE NO ES *
000850*                           PRACTICA DE ESTE SUBSISTEMA.            *
000860* 02/06/2011 HNAV SOL-1660  SE DIFIERE EL WRITE DE REG-OPEOUT A     *
000870*                           FIN DE CORRIDA DEL INVERSIONISTA (600   *
000880*                           SOLO ARMA EL REGISTRO, 601/602 LO       *
000890*                           ESCRIBEN UNA VEZ POR OPERACION). SE     *
000900*                           AGREGA EL REGISTRO 'H' DE PARAMETROS A  *
000910*                           SMCTL (105-ESCRIBE-PARAMETROS-CORRIDA)  *
000920*                           CON EL RANGO DE MINUTOS DE LA CORRIDA,  *
000930*                           PARA EL ENCABEZADO DE SIMMTF2.          *
000980******************************************************************
000990 ENVIRONMENT DIVISION.
001000 CONFIGURATION SECTION.
001010 SOURCE-COMPUTER.               IBM-370.
001020 OBJECT-COMPUTER.               IBM-370.
001030 SPECIAL-NAMES.
001040     C01 IS TOP-OF-FORM
001050     CLASS CLASE-TIPO-OPER IS "L" THRU "S"
001060     UPSI-0 ON STATUS IS SW-CORRIDA-CON-TRAZA
001070     UPSI-0 OFF STATUS IS SW-CORRIDA-NORMAL.
001080 INPUT-OUTPUT SECTION.
001090 FILE-CONTROL.
001100******************************************************************
001110*              A R C H I V O S   D E   E N T R A D A
001120******************************************************************
001130     SELECT INVINP  ASSIGN   TO INVINP
001140            ORGANIZATION     IS LINE SEQUENTIAL
001150            FILE STATUS      IS FS-INVINP.
001160     SELECT ESTINP  ASSIGN   TO ESTINP
001170            ORGANIZATION     IS LINE SEQUENTIAL
001180            FILE STATUS      IS FS-ESTINP.
001190     SELECT SENINP  ASSIGN   TO SENINP
001200            ORGANIZATION     IS LINE SEQUENTIAL
001210            FILE STATUS      IS FS-SENINP.
001220     SELECT VELINP  ASSIGN   TO VELINP
001230            ORGANIZATION     IS LINE SEQUENTIAL
001240            FILE STATUS      IS FS-VELINP.
001250******************************************************************
001260*              A R C H I V O S   D E   S A L I D A
001270******************************************************************
001280     SELECT OPEOUT  ASSIGN   TO OPEOUT
001290            ORGANIZATION     IS LINE SEQUENTIAL
001300            FILE STATUS      IS FS-OPEOUT.
001310     SELECT EVTOUT  ASSIGN   TO EVTOUT
001320            ORGANIZATION     IS LINE SEQUENTIAL
001330            FILE STATUS      IS FS-EVTOUT.
001340     SELECT SMCTL   ASSIGN   TO SMCTL
001350            ORGANIZATION     IS LINE SEQUENTIAL
001360            FILE STATUS      IS FS-SMCTL.
001370
001380 DATA DIVISION.
001390 FILE SECTION.
001400*1 -->MAESTRO DE INVERSIONISTAS ACTIVOS
001410 FD  INVINP.
001420     COPY SMINV01.
001430*2 -->MAESTRO DE ESTRATEGIAS ACTIVAS
001440 FD  ESTINP.
001450     COPY SMEST01.
001460*3 -->SENALES DE OPERACION, ORDENADAS POR MINUTO
001470 FD  SENINP.
001480     COPY SMSEN01.
001490*4 -->VELAS DE PRECIO, ORDENADAS POR MINUTO Y TICKER
001500 FD  VELINP.
001510     COPY SMVEL01.
001520*5 -->MAESTRO DE OPERACIONES (IMAGEN FINAL POR OPERACION)
001530 FD  OPEOUT.
001540     COPY SMOPE01.
001550*6 -->BITACORA DE EVENTOS DE LA CORRIDA
001560 FD  EVTOUT.
001570     COPY SMEVT01.
001580*7 -->ENLACE HACIA SIMMTF2 PARA EL REPORTE DE RESUMEN
001590 FD  SMCTL.
001600     COPY SMCTL01.
001610
001620 WORKING-STORAGE SECTION.
001630******************************************************************
001640*               C A M P O S    D E    T R A B A J O              *
001650******************************************************************
001660 01  WKS-CAMPOS-DE-TRABAJO.
001670     05  WKS-PROGRAMA               PIC X(08)      VALUE
001680                                                    "SIMMTF1 ".
001690*   ESTADOS DE ARCHIVO
001700     05  FS-INVINP                  PIC X(02)      VALUE "00".
001710     05  FS-ESTINP                  PIC X(02)      VALUE "00".
001720     05  FS-SENINP                  PIC X(02)      VALUE "00".
001730     05  FS-VELINP                  PIC X(02)      VALUE "00".
001740     05  FS-OPEOUT                  PIC X(02)      VALUE "00".
001750     05  FS-EVTOUT                  PIC X(02)      VALUE "00".
001760     05  FS-SMCTL                   PIC X(02)      VALUE "00".
001770*   SWITCHES DE FIN DE ARCHIVO
001780     05  WKS-SW-FIN-INVINP          PIC X(01)      VALUE "N".
001790         88  FIN-INVINP                            VALUE "Y".
001800     05  WKS-SW-FIN-ESTINP          PIC X(01)      VALUE "N".
001810         88  FIN-ESTINP                            VALUE "Y".
001820     05  WKS-SW-FIN-SENINP          PIC X(01)      VALUE "N".
001830         88  FIN-SENINP                            VALUE "Y".
001840     05  WKS-SW-FIN-VELINP          PIC X(01)      VALUE "N".
001850         88  FIN-VELINP                            VALUE "Y".
001860*   SWITCHES DE CONTROL DE LA CORRIDA
001870     05  WKS-SW-HALTED              PIC X(01)      VALUE "N".
001880         88  WKS-INVERSIONISTA-HALTED             VALUE "Y".
001890     05  WKS-SW-DRAWDOWN            PIC X(01)      VALUE "N".
001900         88  WKS-DRAWDOWN-ACTIVO                  VALUE "Y".
001910     05  WKS-SW-HUBO-CIERRE         PIC X(01)      VALUE "N".
001920         88  WKS-REGLA-DISPARADA                  VALUE "Y".
001930     05  WKS-SW-VELA-ENCONTRADA     PIC X(01)      VALUE "N".
001940         88  WKS-VELA-OK                          VALUE "Y".
001950     05  WKS-SW-OPERACION-ABIERTA   PIC X(01)      VALUE "N".
001960         88  WKS-OPERACION-EXISTE                 VALUE "Y".
001970*   CONTADORES Y SUBINDICES (TODOS BINARIOS)
001980     05  WKS-TS                     PIC 9(09)      COMP.
001990     05  WKS-TS-FIN                 PIC 9(09)      COMP.
002000     05  WKS-DIA-ACTUAL             PIC 9(07)      COMP
002010                                                    VALUE 9999999.
002020     05  WKS-DIA-MINUTO             PIC 9(07)      COMP.
002030     05  WKS-OPERACIONES-HOY        PIC 9(05)      COMP.
002040     05  WKS-OPERACIONES-ABIERTAS   PIC 9(05)      COMP.
002050     05  WKS-SIG-ID-OPERACION       PIC 9(09)      COMP
002060                                                    VALUE 1.
002070     05  WKS-CANT-ESTRATEGIAS       PIC 9(05)      COMP.
002080     05  WKS-CANT-SENALES           PIC 9(07)      COMP.
002090     05  WKS-CANT-VELAS             PIC 9(07)      COMP.
002100     05  WKS-CANT-OPERACIONES       PIC 9(05)      COMP.
002110     05  WKS-IX-EST                 PIC 9(05)      COMP.
002120     05  WKS-IX-SEN                 PIC 9(07)      COMP.
002130     05  WKS-IX-VEL                 PIC 9(07)      COMP.
002140     05  WKS-IX-OPE                 PIC 9(05)      COMP.
002150     05  WKS-BAJO                   PIC 9(07)      COMP.
002160     05  WKS-ALTO                   PIC 9(07)      COMP.
002170     05  WKS-MEDIO                  PIC 9(07)      COMP.
002180     05  WKS-CNT-EVENTOS-INV        PIC 9(07)      COMP.
002190     05  WKS-CNT-EVENTOS-TOTAL      PIC 9(09)      COMP.
002200     05  WKS-CNT-MINUTOS-TOTAL      PIC 9(09)      COMP.
002210     05  WKS-IX-GLOBAL              PIC 9(02)      COMP.
002220     05  WKS-EST-ID-BUSCADA         PIC 9(09).
002230     05  FILLER                     PIC X(10).
002240*   AREA DE TRABAJO PARA CALCULOS ARITMETICOS DE LA CORRIDA
002250 01  WKS-AREA-TRABAJO.
002260     05  WKS-AUX-E                  PIC S9(09)V9(04).
002270     05  WKS-AUX-SL                 PIC S9(09)V9(04).
002280     05  WKS-AUX-TP                 PIC S9(09)V9(04).
002290     05  WKS-AUX-H                  PIC S9(09)V9(04).
002300     05  WKS-AUX-L                  PIC S9(09)V9(04).
002310     05  WKS-AUX-C                  PIC S9(09)V9(04).
002320     05  WKS-AUX-MAX                PIC S9(09)V9(04).
002330     05  WKS-AUX-MIN                PIC S9(09)V9(04).
002340     05  WKS-AUX-ADV-MIN            PIC S9(09)V9(04).
002350     05  WKS-AUX-LIMITE             PIC S9(09)V9(04).
002360     05  WKS-AUX-EXEC               PIC S9(09)V9(04).
002370     05  WKS-AUX-PCT-FRAC           PIC S9(03)V9(06).
002380     05  WKS-AUX-QTY                PIC S9(09)V9(06).
002390     05  WKS-AUX-QTY-EXTRA          PIC S9(09)V9(06).
002400     05  WKS-AUX-QTY-ANTES          PIC S9(09)V9(06).
002410     05  WKS-AUX-LIQ-QTY            PIC S9(09)V9(06).
002420     05  WKS-AUX-MONTO              PIC S9(11)V9(02).
002430     05  WKS-AUX-COMISION           PIC S9(09)V9(04).
002440     05  WKS-AUX-BRUTO              PIC S9(09)V9(04).
002450     05  WKS-AUX-NETO               PIC S9(09)V9(04).
002460     05  WKS-AUX-CAP-LIQ            PIC S9(11)V9(02).
002470     05  WKS-AUX-CAP-REM            PIC S9(11)V9(02).
002480     05  WKS-AUX-CAP-PADRE          PIC S9(11)V9(02).
002490     05  WKS-AUX-CAP-HIJA           PIC S9(11)V9(02).
002500     05  WKS-AUX-CREDITO            PIC S9(11)V9(02).
002505     05  WKS-AUX-CAP-ANTES          PIC S9(11)V9(02).
002510     05  WKS-AUX-APALANC            PIC 9(03)        COMP.
002520     05  WKS-AUX-LEVERAGE-OK        PIC X(01)        VALUE "N".
002530         88  WKS-AUX-LEVERAGE-VALIDO              VALUE "Y".
002540     05  WKS-AUX-MOTIVO             PIC X(30).
002550     05  WKS-AUX-FOUND              PIC X(01)        VALUE "N".
002560         88  WKS-AUX-ENCONTRADO                   VALUE "Y".
002570     05  WKS-AUX-PCT-SL             PIC S9(03)V9(02).
002580     05  WKS-AUX-PCT-TP             PIC S9(03)V9(02).
002590     05  FILLER                     PIC X(10).
002600*   ACUMULADORES POR INVERSIONISTA (REINICIADOS EN CADA UNO)
002610 01  WKS-ACUM-INVERSIONISTA.
002620     05  WKS-CAPITAL-INICIAL-INV    PIC S9(11)V9(02).
002630     05  WKS-REALIZADO-ACUM         PIC S9(09)V9(04).
002640     05  WKS-NO-REALIZADO-ACUM      PIC S9(09)V9(04).
002650     05  FILLER                     PIC X(10).
002660*   TABLA GLOBAL DE CONTADORES POR TIPO DE EVENTO (ORDEN ALFA)
002670 01  WKS-TABLA-EVENTOS-GLOBAL.
002680     05  WKS-EVT-GLOBAL OCCURS 9 TIMES INDEXED BY WKS-IX-EVG.
002690         10  WKS-EVG-TIPO           PIC X(22).
002700         10  WKS-EVG-CONTADOR       PIC 9(09)      COMP.
002710     05  FILLER                     PIC X(10).
002720*   TABLA DE ESTRATEGIAS EN MEMORIA, ORDENADA POR ID (BUSQ BINARIA)
002730 01  WKS-TABLA-ESTRATEGIAS.
002740     05  WKS-EST-TABLA OCCURS 0 TO 2000 TIMES
002750                       DEPENDING ON WKS-CANT-ESTRATEGIAS
002760                       ASCENDING KEY IS WKS-EST-ID
002770                       INDEXED BY WKS-IX-ESTX.
002780         10  WKS-EST-ID                   PIC 9(09).
002790         10  WKS-EST-AVANCE-MINIMO-PCT    PIC 9(03)V9(04).
002800         10  WKS-EST-PORC-LIMITE-RETRO    PIC 9(03)V9(04).
002810         10  WKS-EST-PORC-RETRO-LIQ-SL    PIC 9(03)V9(04).
002820         10  WKS-EST-PORC-LIQ-PARCIAL-SL  PIC 9(03)V9(04).
002830         10  WKS-EST-PORC-LIMITE-RETRO-E  PIC 9(03)V9(04).
002840     05  FILLER                     PIC X(10).
002850*   TABLA DE SENALES EN MEMORIA, ORDENADA POR MINUTO
002860 01  WKS-TABLA-SENALES.
002870     05  WKS-SEN-TABLA OCCURS 0 TO 200000 TIMES
002880                       DEPENDING ON WKS-CANT-SENALES
002890                       ASCENDING KEY IS WKS-SEN-TS
002900                       INDEXED BY WKS-IX-SENX.
002910         10  WKS-SEN-ID                   PIC 9(09).
002920         10  WKS-SEN-ID-ESTRATEGIA        PIC 9(09).
002930         10  WKS-SEN-TICKER               PIC X(12).
002940         10  WKS-SEN-TS                   PIC 9(09).
002950         10  WKS-SEN-TIPO                 PIC X(05).
002960         10  WKS-SEN-TP                   PIC S9(09)V9(04).
002970         10  WKS-SEN-SL                   PIC S9(09)V9(04).
002980         10  WKS-SEN-APALANC-CALC         PIC 9(03).
002990         10  WKS-SEN-PRECIO-SENAL         PIC S9(09)V9(04).
003000         10  WKS-SEN-MULT-SL              PIC 9(03)V9(04).
003010         10  WKS-SEN-MULT-TP              PIC 9(03)V9(04).
003020     05  FILLER                     PIC X(10).
003030*   TABLA DE VELAS EN MEMORIA, ORDENADA POR MINUTO
003040 01  WKS-TABLA-VELAS.
003050     05  WKS-VEL-TABLA OCCURS 0 TO 200000 TIMES
003060                       DEPENDING ON WKS-CANT-VELAS
003070                       ASCENDING KEY IS WKS-VEL-TS
003080                       INDEXED BY WKS-IX-VELX.
003090         10  WKS-VEL-ID                   PIC 9(09).
003100         10  WKS-VEL-TICKER               PIC X(12).
003110         10  WKS-VEL-TS                   PIC 9(09).
003120         10  WKS-VEL-OPEN                 PIC S9(09)V9(04).
003130         10  WKS-VEL-HIGH                 PIC S9(09)V9(04).
003140         10  WKS-VEL-LOW                  PIC S9(09)V9(04).
003150         10  WKS-VEL-CLOSE                PIC S9(09)V9(04).
003160     05  FILLER                     PIC X(10).
003170*   TABLA DE OPERACIONES DEL INVERSIONISTA EN CURSO (RECORRIDO
003180*   LINEAL; SE REINICIA VACIA AL EMPEZAR CADA INVERSIONISTA)
003190 01  WKS-TABLA-OPERACIONES.
003200     05  WKS-OPE-TABLA OCCURS 0 TO 500 TIMES
003210                       DEPENDING ON WKS-CANT-OPERACIONES
003220                       INDEXED BY WKS-IX-OPEX.
003230         10  WKS-OPE-ID                   PIC 9(09).
003240         10  WKS-OPE-ID-ESTRATEGIA        PIC 9(09).
003250         10  WKS-OPE-ID-SENAL             PIC 9(09).
003260         10  WKS-OPE-TICKER               PIC X(12).
003270         10  WKS-OPE-TIPO                 PIC X(05).
003280         10  WKS-OPE-TS-APERTURA          PIC 9(09).
003290         10  WKS-OPE-TS-CIERRE            PIC 9(09).
003300         10  WKS-OPE-ENTRADA              PIC S9(09)V9(04).
003310         10  WKS-OPE-CIERRE               PIC S9(09)V9(04).
003320         10  WKS-OPE-CANTIDAD             PIC S9(09)V9(06).
003330         10  WKS-OPE-APALANCAMIENTO       PIC 9(03).
003340         10  WKS-OPE-CAPITAL-INVERTIDO    PIC S9(11)V9(02).
003350         10  WKS-OPE-CAPITAL-BLOQUEADO    PIC S9(11)V9(02).
003360         10  WKS-OPE-SL                   PIC S9(09)V9(04).
003370         10  WKS-OPE-TP                   PIC S9(09)V9(04).
003380         10  WKS-OPE-ESTADO               PIC X(14).
003390         10  WKS-OPE-MOTIVO-CIERRE        PIC X(30).
003400         10  WKS-OPE-RESULTADO            PIC S9(09)V9(04).
003410         10  WKS-OPE-PRECIO-MAX           PIC S9(09)V9(04).
003420         10  WKS-OPE-PRECIO-MIN           PIC S9(09)V9(04).
003430         10  WKS-OPE-ID-PADRE             PIC 9(09).
003440         10  WKS-OPE-ID-VELA-APERTURA     PIC 9(09).
003450         10  WKS-OPE-ID-VELA-CIERRE       PIC 9(09).
003460         10  WKS-OPE-CNT-OPERACIONES      PIC 9(05).
003470         10  WKS-OPE-PORC-SL              PIC S9(03)V9(02).
003480         10  WKS-OPE-PORC-TP              PIC S9(03)V9(02).
003490         10  WKS-OPE-COMISIONES-ACUM      PIC S9(09)V9(04).
003500         10  WKS-OPE-PERMITE-PARCIAL      PIC X(01).
003510             88  WKS-OPE-SI-PERMITE-PARCIAL  VALUE "Y".
003520         10  WKS-OPE-TUVO-PARCIAL         PIC X(01).
003530             88  WKS-OPE-YA-TUVO-PARCIAL      VALUE "Y".
003532         10  WKS-OPE-DURACION-MIN         PIC 9(09).
003536         10  WKS-OPE-PYG-NO-REALIZADO     PIC S9(09)V9(04).
003540     05  FILLER                     PIC X(10).
003550*   AREA DE TRABAJO DEL INVERSIONISTA EN CURSO
003560 01  REG-INVINP-WKS.
003570     05  WKS-INV-ID                 PIC 9(09).
003580     05  WKS-INV-CAPITAL-ACTUAL     PIC S9(11)V9(02).
003590     05  WKS-INV-USAR-PARAMS-SENAL  PIC X(01).
003600     05  WKS-INV-APALANC-INV        PIC 9(03).
003610     05  WKS-INV-APALANC-MAX        PIC 9(03).
003620     05  WKS-INV-DRAWDOWN-MAX-PCT   PIC 9(03)V9(04).
003630     05  WKS-INV-RIESGO-MAX-PCT     PIC 9(03)V9(04).
003640     05  WKS-INV-TAMANO-MIN         PIC S9(11)V9(02).
003650     05  WKS-INV-TAMANO-MAX         PIC S9(11)V9(02).
003660     05  WKS-INV-SLIPPAGE-OPEN-PCT  PIC 9(03)V9(04).
003670     05  WKS-INV-SLIPPAGE-CLOSE-PCT PIC 9(03)V9(04).
003680     05  WKS-INV-COMMISSION-PCT     PIC 9(03)V9(04).
003690     05  WKS-INV-MAX-OPS-DIARIAS    PIC 9(05)        COMP.
003700     05  WKS-INV-MAX-OPS-ABIERTAS   PIC 9(05)        COMP.
003710     05  FILLER                     PIC X(10).
003720*   AREA REDEFINIDA PARA RECORRIDO GENERICO DE VELAS POR TICKER
003730*   (USADA AL LOCALIZAR EL CIERRE FINAL DE CADA INSTRUMENTO)
003740 01  WKS-ULTIMA-VELA-TICKER.
003750     05  WKS-UVT-TICKER             PIC X(12).
003760     05  WKS-UVT-CLOSE              PIC S9(09)V9(04).
003770     05  FILLER                     PIC X(10).
003780*   MASCARA DE EDICION PARA IMPRESION DE CONTADORES
003790 01  WKS-MASK-GRUPO.
003800     05  WKS-MASK-EDIT              PIC ZZZ,ZZZ,ZZ9.
003810     05  FILLER                     PIC X(10).
003820
003830 PROCEDURE DIVISION.
003840******************************************************************
003850*   0 0 0  -  C O N T R O L   P R I N C I P A L
003860******************************************************************
003870 000-MAIN SECTION.
003880     PERFORM 100-INICIO
003890     PERFORM 300-PROCESA-INVERSIONISTAS
003900     PERFORM 900-FIN
003910     STOP RUN.
003920 000-MAIN-E. EXIT.
003930
003940******************************************************************
003950*   1 0 0  -  I N I C I O   D E L   P R O C E S O
003960******************************************************************
003970 100-INICIO SECTION.
003980     DISPLAY "SIMMTF1 - SIMULACION DE OPERACIONES - INICIO".
003990     ACCEPT WKS-TS-FIN FROM SYSIN.
004000     MOVE ZEROS TO WKS-CNT-EVENTOS-TOTAL
004010                   WKS-CNT-MINUTOS-TOTAL.
004020     PERFORM 990-INICIALIZA-EVENTOS-GLOBAL.
004030     OPEN INPUT  INVINP ESTINP SENINP VELINP
004040          OUTPUT OPEOUT EVTOUT SMCTL.
004050     IF FS-INVINP NOT = "00" OR FS-ESTINP NOT = "00" OR
004060        FS-SENINP NOT = "00" OR FS-VELINP NOT = "00" OR
004070        FS-OPEOUT NOT = "00" OR FS-EVTOUT NOT = "00" OR
004080        FS-SMCTL  NOT = "00"
004090         DISPLAY "SIMMTF1 - ERROR EN OPEN DE ARCHIVOS"
004100         PERFORM 999-ABEND
004110     END-IF
004112     PERFORM 105-ESCRIBE-PARAMETROS-CORRIDA
004120     PERFORM 200-CARGA-ESTRATEGIAS
004130     PERFORM 210-CARGA-SENALES
004140     PERFORM 220-CARGA-VELAS.
004150 100-INICIO-E. EXIT.
004160
004170******************************************************************
004180*   1 0 5  -  E S C R I B E   E L   R E G I S T R O   D E
004190*              P A R A M E T R O S   D E   L A   C O R R I D A
004200*   02/06/2011 HNAV SOL-1660: PRIMER REGISTRO QUE SE ESCRIBE EN
004210*   SMCTL, ANTES DE CUALQUIER DETALLE.  LLEVA EL RANGO DE MINUTOS
004220*   DE LA CORRIDA (DEL MINUTO BASE AL WKS-TS-FIN LEIDO POR SYSIN)
004230*   PARA QUE SIMMTF2 LO TENGA DISPONIBLE DESDE EL PRIMER
004240*   ENCABEZADO, SIN TENER QUE ESPERAR AL REGISTRO 'F' QUE SOLO SE
004250*   LEE AL FINAL DE LA CORRIDA.
004260******************************************************************
004270 105-ESCRIBE-PARAMETROS-CORRIDA SECTION.
004280     MOVE "H"                   TO CTL-TIPO-REG.
004290     MOVE ZEROS                 TO CTL-ID-INVERSIONISTA
004300                                    CTL-CAPITAL-INICIAL
004310                                    CTL-CAPITAL-FINAL
004320                                    CTL-PYG-REALIZADO
004330                                    CTL-PYG-NO-REALIZADO
004340                                    CTL-CNT-EVENTOS-INV
004350                                    CTL-CNT-TIPO-EVENTO
004360                                    CTL-TOTAL-MINUTOS
004370                                    CTL-TOTAL-EVENTOS.
004380     MOVE "N"                   TO CTL-FLAG-HALTED.
004390     MOVE SPACES                TO CTL-TIPO-EVENTO.
004400     MOVE ZEROS                 TO CTL-MINUTO-BASE.
004410     MOVE WKS-TS-FIN            TO CTL-MINUTO-FIN.
004420     WRITE REG-SMCTL.
004430     IF FS-SMCTL NOT = "00"
004440         DISPLAY "SIMMTF1 - ERROR AL ESCRIBIR SMCTL: " FS-SMCTL
004450         PERFORM 999-ABEND
004460     END-IF.
004470 105-ESCRIBE-PARAMETROS-CORRIDA-E. EXIT.
004475
004478******************************************************************
004480*   2 0 0  -  C A R G A   D E   E S T R A T E G I A S
004490*   SOLO SE CARGAN ESTRATEGIAS ACTIVAS (ACTIVA = 'Y').  LOS
004500*   PARAMETROS NULOS LLEGAN EN CEROS Y NO SE CORRIGEN: EL TOPE
004510*   DE UN PARCIAL POR OPERACION Y LAS TRES BANDERAS DE HABILITA
004520*   SON SIEMPRE FIJAS PARA TODA ESTRATEGIA CARGADA (VER 370/430).
004530******************************************************************
004540 200-CARGA-ESTRATEGIAS SECTION.
004550     MOVE ZEROS TO WKS-CANT-ESTRATEGIAS.
004560     READ ESTINP
004570         AT END MOVE "Y" TO WKS-SW-FIN-ESTINP
004580     END-READ.
004590     PERFORM 201-CARGA-UNA-ESTRATEGIA
004600         UNTIL FIN-ESTINP.
004610     DISPLAY "SIMMTF1 - ESTRATEGIAS ACTIVAS CARGADAS: "
004620             WKS-CANT-ESTRATEGIAS.
004630 200-CARGA-ESTRATEGIAS-E. EXIT.
004640
004650 201-CARGA-UNA-ESTRATEGIA SECTION.
004660     IF EST-ES-ACTIVA
004670         ADD 1 TO WKS-CANT-ESTRATEGIAS
004680         SET WKS-IX-ESTX TO WKS-CANT-ESTRATEGIAS
004690         MOVE EST-ID-ESTRATEGIA
004700                         TO WKS-EST-ID (WKS-IX-ESTX)
004710         MOVE EST-AVANCE-MINIMO-PCT
004720                         TO WKS-EST-AVANCE-MINIMO-PCT (WKS-IX-ESTX)
004730         MOVE EST-PORC-LIMITE-RETRO
004740                         TO WKS-EST-PORC-LIMITE-RETRO (WKS-IX-ESTX)
004750         MOVE EST-PORC-RETRO-LIQ-SL
004760                         TO WKS-EST-PORC-RETRO-LIQ-SL (WKS-IX-ESTX)
004770         MOVE EST-PORC-LIQ-PARCIAL-SL
004780                         TO WKS-EST-PORC-LIQ-PARCIAL-SL (WKS-IX-ESTX)
004790         MOVE EST-PORC-LIMITE-RETRO-ENTR
004800                         TO WKS-EST-PORC-LIMITE-RETRO-E (WKS-IX-ESTX)
004810     END-IF
004820     READ ESTINP
004830         AT END MOVE "Y" TO WKS-SW-FIN-ESTINP
004840     END-READ.
004850 201-CARGA-UNA-ESTRATEGIA-E. EXIT.
004860
004870******************************************************************
004880*   2 0 5  -  B U S Q U E D A   B I N A R I A   D E
004890*              E S T R A T E G I A   P O R   I D
004900*   DEVUELVE WKS-AUX-FOUND = 'Y' Y WKS-IX-ESTX POSICIONADO
004910*   CUANDO SE ENCUENTRA LA CLAVE WKS-EST-ID-BUSCADA.
004920******************************************************************
004930 205-BUSCA-ESTRATEGIA SECTION.
004940     MOVE "N" TO WKS-AUX-FOUND.
004950     MOVE 1 TO WKS-BAJO.
004960     MOVE WKS-CANT-ESTRATEGIAS TO WKS-ALTO.
004970     PERFORM 206-PASE-BINARIO-ESTRATEGIA
004980         UNTIL WKS-BAJO > WKS-ALTO OR WKS-AUX-ENCONTRADO.
004990 205-BUSCA-ESTRATEGIA-E. EXIT.
005000
005010 206-PASE-BINARIO-ESTRATEGIA SECTION.
005020     COMPUTE WKS-MEDIO = (WKS-BAJO + WKS-ALTO) / 2.
005030     SET WKS-IX-ESTX TO WKS-MEDIO.
005040     IF WKS-EST-ID (WKS-IX-ESTX) = WKS-EST-ID-BUSCADA
005050         MOVE "Y" TO WKS-AUX-FOUND
005060     ELSE
005070         IF WKS-EST-ID (WKS-IX-ESTX) < WKS-EST-ID-BUSCADA
005080             COMPUTE WKS-BAJO = WKS-MEDIO + 1
005090         ELSE
005100             COMPUTE WKS-ALTO = WKS-MEDIO - 1
005110         END-IF
005120     END-IF.
005130 206-PASE-BINARIO-ESTRATEGIA-E. EXIT.
005140
005150******************************************************************
005160*   2 1 0  -  C A R G A   D E   S E N A L E S
005170*   EL ARCHIVO VIENE ORDENADO POR MINUTO; SE CARGA COMPLETO EN
005180*   LA TABLA DE TRABAJO PARA PODER HACER BUSQUEDA BINARIA DEL
005190*   INICIO DE CADA MINUTO DURANTE EL CICLO DE SIMULACION.
005200******************************************************************
005210 210-CARGA-SENALES SECTION.
005220     MOVE ZEROS TO WKS-CANT-SENALES.
005230     READ SENINP
005240         AT END MOVE "Y" TO WKS-SW-FIN-SENINP
005250     END-READ.
005260     PERFORM 211-CARGA-UNA-SENAL
005270         UNTIL FIN-SENINP.
005280     DISPLAY "SIMMTF1 - SENALES CARGADAS: " WKS-CANT-SENALES.
005290 210-CARGA-SENALES-E. EXIT.
005300
005310 211-CARGA-UNA-SENAL SECTION.
005320     ADD 1 TO WKS-CANT-SENALES.
005330     SET WKS-IX-SENX TO WKS-CANT-SENALES.
005340     MOVE SEN-ID-SENAL         TO WKS-SEN-ID (WKS-IX-SENX).
005350     MOVE SEN-ID-ESTRATEGIA-FK TO WKS-SEN-ID-ESTRATEGIA (WKS-IX-SENX).
005360     MOVE SEN-TICKER           TO WKS-SEN-TICKER (WKS-IX-SENX).
005370     MOVE SEN-TS-MINUTO        TO WKS-SEN-TS (WKS-IX-SENX).
005380     MOVE SEN-TIPO-SENAL       TO WKS-SEN-TIPO (WKS-IX-SENX).
005390     MOVE SEN-TARGET-PROFIT-PRICE TO WKS-SEN-TP (WKS-IX-SENX).
005400     MOVE SEN-STOP-LOSS-PRICE  TO WKS-SEN-SL (WKS-IX-SENX).
005410     MOVE SEN-APALANC-CALCULADO TO WKS-SEN-APALANC-CALC (WKS-IX-SENX).
005420     MOVE SEN-PRECIO-SENAL     TO WKS-SEN-PRECIO-SENAL (WKS-IX-SENX).
005430     MOVE SEN-MULT-SL-ASIGNADO TO WKS-SEN-MULT-SL (WKS-IX-SENX).
005440     MOVE SEN-MULT-TP-ASIGNADO TO WKS-SEN-MULT-TP (WKS-IX-SENX).
005450     READ SENINP
005460         AT END MOVE "Y" TO WKS-SW-FIN-SENINP
005470     END-READ.
005480 211-CARGA-UNA-SENAL-E. EXIT.
005490
005500******************************************************************
005510*   2 1 5  -  B U S C A   I N I C I O   D E   S E N A L E S
005520*   DE UN MINUTO (BUSQUEDA BINARIA SOBRE WKS-SEN-TS, QUE ESTA
005530*   ASCENDENTE; RETROCEDE AL PRIMER REGISTRO DEL MINUTO).
005540******************************************************************
005550 215-BUSCA-INICIO-SENALES SECTION.
005560     MOVE "N" TO WKS-AUX-FOUND.
005570     MOVE 1 TO WKS-BAJO.
005580     MOVE WKS-CANT-SENALES TO WKS-ALTO.
005590     MOVE 0 TO WKS-IX-SEN.
005600     PERFORM 216-PASE-BINARIO-SENAL
005610         UNTIL WKS-BAJO > WKS-ALTO.
005620     IF WKS-IX-SEN > 0
005630         PERFORM 217-RETROCEDE-INICIO-SENAL
005640             UNTIL WKS-IX-SEN = 1 OR
005650                   WKS-SEN-TS (WKS-IX-SEN - 1) NOT = WKS-TS
005660     END-IF.
005670 215-BUSCA-INICIO-SENALES-E. EXIT.
005680
005690 216-PASE-BINARIO-SENAL SECTION.
005700     COMPUTE WKS-MEDIO = (WKS-BAJO + WKS-ALTO) / 2.
005710     SET WKS-IX-SENX TO WKS-MEDIO.
005720     IF WKS-SEN-TS (WKS-IX-SENX) = WKS-TS
005730         MOVE WKS-MEDIO TO WKS-IX-SEN
005740         MOVE 1 TO WKS-BAJO
005750         COMPUTE WKS-ALTO = WKS-MEDIO - 1
005760     ELSE
005770         IF WKS-SEN-TS (WKS-IX-SENX) < WKS-TS
005780             COMPUTE WKS-BAJO = WKS-MEDIO + 1
005790         ELSE
005800             COMPUTE WKS-ALTO = WKS-MEDIO - 1
005810         END-IF
005820     END-IF.
005830 216-PASE-BINARIO-SENAL-E. EXIT.
005840
005850 217-RETROCEDE-INICIO-SENAL SECTION.
005860     SUBTRACT 1 FROM WKS-IX-SEN.
005870 217-RETROCEDE-INICIO-SENAL-E. EXIT.
005880
005890******************************************************************
005900*   2 2 0  -  C A R G A   D E   V E L A S   D E   P R E C I O
005910******************************************************************
005920 220-CARGA-VELAS SECTION.
005930     MOVE ZEROS TO WKS-CANT-VELAS.
005940     READ VELINP
005950         AT END MOVE "Y" TO WKS-SW-FIN-VELINP
005960     END-READ.
005970     PERFORM 221-CARGA-UNA-VELA
005980         UNTIL FIN-VELINP.
005990     DISPLAY "SIMMTF1 - VELAS CARGADAS: " WKS-CANT-VELAS.
006000 220-CARGA-VELAS-E. EXIT.
006010
006020 221-CARGA-UNA-VELA SECTION.
006030     ADD 1 TO WKS-CANT-VELAS.
006040     SET WKS-IX-VELX TO WKS-CANT-VELAS.
006050     MOVE VEL-ID-VELA    TO WKS-VEL-ID (WKS-IX-VELX).
006060     MOVE VEL-TICKER     TO WKS-VEL-TICKER (WKS-IX-VELX).
006070     MOVE VEL-TS-MINUTO  TO WKS-VEL-TS (WKS-IX-VELX).
006080     MOVE VEL-PRECIO-OPEN  TO WKS-VEL-OPEN (WKS-IX-VELX).
006090     MOVE VEL-PRECIO-HIGH  TO WKS-VEL-HIGH (WKS-IX-VELX).
006100     MOVE VEL-PRECIO-LOW   TO WKS-VEL-LOW (WKS-IX-VELX).
006110     MOVE VEL-PRECIO-CLOSE TO WKS-VEL-CLOSE (WKS-IX-VELX).
006120     READ VELINP
006130         AT END MOVE "Y" TO WKS-SW-FIN-VELINP
006140     END-READ.
006150 221-CARGA-UNA-VELA-E. EXIT.
006160
006170******************************************************************
006180*   2 2 5 / 2 3 0  -  B U S Q U E D A   D E   V E L A   P O R
006190*              T I C K E R   Y   M I N U T O
006200*   SE BUSCA PRIMERO EL INICIO DEL MINUTO (BINARIA), LUEGO SE
006210*   RECORRE LINEALMENTE (POCOS TICKERS POR MINUTO) HASTA
006220*   ENCONTRAR EL TICKER PEDIDO O TERMINAR EL MINUTO.
006230******************************************************************
006240 225-BUSCA-INICIO-VELAS SECTION.
006250     MOVE 0 TO WKS-IX-VEL.
006260     MOVE 1 TO WKS-BAJO.
006270     MOVE WKS-CANT-VELAS TO WKS-ALTO.
006280     PERFORM 226-PASE-BINARIO-VELA
006290         UNTIL WKS-BAJO > WKS-ALTO.
006300     IF WKS-IX-VEL > 0
006310         PERFORM 227-RETROCEDE-INICIO-VELA
006320             UNTIL WKS-IX-VEL = 1 OR
006330                   WKS-VEL-TS (WKS-IX-VEL - 1) NOT = WKS-TS
006340     END-IF.
006350 225-BUSCA-INICIO-VELAS-E. EXIT.
006360
006370 226-PASE-BINARIO-VELA SECTION.
006380     COMPUTE WKS-MEDIO = (WKS-BAJO + WKS-ALTO) / 2.
006390     SET WKS-IX-VELX TO WKS-MEDIO.
006400     IF WKS-VEL-TS (WKS-IX-VELX) = WKS-TS
006410         MOVE WKS-MEDIO TO WKS-IX-VEL
006420         MOVE 1 TO WKS-BAJO
006430         COMPUTE WKS-ALTO = WKS-MEDIO - 1
006440     ELSE
006450         IF WKS-VEL-TS (WKS-IX-VELX) < WKS-TS
006460             COMPUTE WKS-BAJO = WKS-MEDIO + 1
006470         ELSE
006480             COMPUTE WKS-ALTO = WKS-MEDIO - 1
006490         END-IF
006500     END-IF.
006510 226-PASE-BINARIO-VELA-E. EXIT.
006520
006530 227-RETROCEDE-INICIO-VELA SECTION.
006540     SUBTRACT 1 FROM WKS-IX-VEL.
006550 227-RETROCEDE-INICIO-VELA-E. EXIT.
006560
006570 230-BUSCA-VELA-TICKER SECTION.
006580*    ENTRADA: WKS-TS Y WKS-AUX-MOTIVO(1:12) CONTIENE EL TICKER
006590*    BUSCADO (REUTILIZADO COMO AREA DE PASO DE PARAMETRO).
006600     MOVE "N" TO WKS-SW-VELA-ENCONTRADA.
006610     PERFORM 225-BUSCA-INICIO-VELAS.
006620     IF WKS-IX-VEL > 0
006630         SET WKS-IX-VELX TO WKS-IX-VEL
006640         PERFORM 231-COMPARA-VELA-TICKER
006650             UNTIL WKS-IX-VELX > WKS-CANT-VELAS OR
006660                   WKS-VEL-TS (WKS-IX-VELX) NOT = WKS-TS OR
006670                   WKS-VELA-OK
006680     END-IF.
006690 230-BUSCA-VELA-TICKER-E. EXIT.
006700
006710 231-COMPARA-VELA-TICKER SECTION.
006720     IF WKS-VEL-TICKER (WKS-IX-VELX) = WKS-AUX-MOTIVO (1:12)
006730         MOVE "Y" TO WKS-SW-VELA-ENCONTRADA
006740     ELSE
006750         SET WKS-IX-VELX UP BY 1
006760     END-IF.
006770 231-COMPARA-VELA-TICKER-E. EXIT.
006780
006790******************************************************************
006800*   3 0 0  -  P R O C E S O   D E   I N V E R S I O N I S T A S
006810*   SE LEE INVINP UNA SOLA VEZ (UN PASE SECUENCIAL); CADA
006820*   INVERSIONISTA SE SIMULA DE FORMA TOTALMENTE INDEPENDIENTE,
006830*   CON SU PROPIA TABLA DE OPERACIONES VACIA AL INICIAR.
006840******************************************************************
006850 300-PROCESA-INVERSIONISTAS SECTION.
006860     PERFORM 305-LEE-INVINP.
006870     PERFORM 310-SIMULA-INVERSIONISTA
006880         UNTIL FIN-INVINP.
006890 300-PROCESA-INVERSIONISTAS-E. EXIT.
006900
006910 305-LEE-INVINP SECTION.
006920     READ INVINP
006930         AT END MOVE "Y" TO WKS-SW-FIN-INVINP
006940     END-READ.
006950     IF NOT FIN-INVINP
006960         MOVE INV-ID-INVERSIONISTA      TO WKS-INV-ID
006970         MOVE INV-CAPITAL-ACTUAL        TO WKS-INV-CAPITAL-ACTUAL
006980         MOVE INV-CAPITAL-INICIAL       TO WKS-CAPITAL-INICIAL-INV
006990         MOVE INV-USAR-PARAMS-SENAL     TO WKS-INV-USAR-PARAMS-SENAL
007000         MOVE INV-APALANC-INVERSIONISTA TO WKS-INV-APALANC-INV
007010         MOVE INV-APALANC-MAX           TO WKS-INV-APALANC-MAX
007020         MOVE INV-DRAWDOWN-MAX-PCT      TO WKS-INV-DRAWDOWN-MAX-PCT
007030         MOVE INV-RIESGO-MAX-PCT        TO WKS-INV-RIESGO-MAX-PCT
007040         MOVE INV-TAMANO-MIN            TO WKS-INV-TAMANO-MIN
007050         MOVE INV-TAMANO-MAX            TO WKS-INV-TAMANO-MAX
007060         MOVE INV-SLIPPAGE-OPEN-PCT     TO WKS-INV-SLIPPAGE-OPEN-PCT
007070         MOVE INV-SLIPPAGE-CLOSE-PCT    TO WKS-INV-SLIPPAGE-CLOSE-PCT
007080         MOVE INV-COMMISSION-PCT        TO WKS-INV-COMMISSION-PCT
007090         MOVE INV-MAX-OPS-DIARIAS       TO WKS-INV-MAX-OPS-DIARIAS
007100         MOVE INV-MAX-OPS-ABIERTAS      TO WKS-INV-MAX-OPS-ABIERTAS
007110     END-IF.
007120 305-LEE-INVINP-E. EXIT.
007130
007140******************************************************************
007150*   3 1 0  -  S I M U L A   U N   I N V E R S I O N I S T A
007160******************************************************************
007170 310-SIMULA-INVERSIONISTA SECTION.
007180     MOVE ZEROS TO WKS-CANT-OPERACIONES
007190                   WKS-OPERACIONES-HOY
007200                   WKS-OPERACIONES-ABIERTAS
007210                   WKS-REALIZADO-ACUM
007220                   WKS-NO-REALIZADO-ACUM
007230                   WKS-CNT-EVENTOS-INV.
007240     MOVE 9999999 TO WKS-DIA-ACTUAL.
007250     MOVE "N" TO WKS-SW-HALTED WKS-SW-DRAWDOWN.
007260     MOVE 0 TO WKS-TS.
007270     PERFORM 320-CICLO-MINUTOS
007280         UNTIL WKS-TS > WKS-TS-FIN OR WKS-INVERSIONISTA-HALTED.
007290     IF NOT WKS-INVERSIONISTA-HALTED
007300         PERFORM 400-FINALIZACION
007310     END-IF
007315     PERFORM 601-ESCRIBE-OPERACIONES-FINALES
007320     PERFORM 800-ESCRIBE-CONTROL-INVERSIONISTA
007330     ADD WKS-CNT-EVENTOS-INV TO WKS-CNT-EVENTOS-TOTAL
007340     PERFORM 305-LEE-INVINP.
007350 310-SIMULA-INVERSIONISTA-E. EXIT.
007360
007370 320-CICLO-MINUTOS SECTION.
007380     PERFORM 321-RESET-DIARIO.
007390     PERFORM 330-PASE-CIERRES.
007400     IF NOT WKS-INVERSIONISTA-HALTED
007410         PERFORM 350-PASE-SENALES
007420     END-IF
007430     ADD 1 TO WKS-CNT-MINUTOS-TOTAL.
007440     ADD 1 TO WKS-TS.
007450 320-CICLO-MINUTOS-E. EXIT.
007460
007470 321-RESET-DIARIO SECTION.
007480     COMPUTE WKS-DIA-MINUTO = WKS-TS / 1440.
007490     IF WKS-DIA-MINUTO NOT = WKS-DIA-ACTUAL
007500         MOVE WKS-DIA-MINUTO TO WKS-DIA-ACTUAL
007510         MOVE ZEROS TO WKS-OPERACIONES-HOY
007520     END-IF.
007530 321-RESET-DIARIO-E. EXIT.
007540
007550******************************************************************
007560*   3 3 0  -  P A S E   D E   C I E R R E S
007570*   RECORRE LA TABLA DE OPERACIONES DEL INVERSIONISTA EN ORDEN
007580*   DE ID Y APLICA LA CASCADA DE REGLAS B1..B5 A CADA UNA QUE
007590*   SIGA ABIERTA.  SI AL TERMINAR EL PASE SE ACTIVO EL
007600*   DRAWDOWN, SE DETIENE EL INVERSIONISTA.
007610******************************************************************
007620 330-PASE-CIERRES SECTION.
007630     MOVE 1 TO WKS-IX-OPE.
007640     PERFORM 331-EVALUA-CIERRE-OPERACION
007650         UNTIL WKS-IX-OPE > WKS-CANT-OPERACIONES.
007660     IF WKS-DRAWDOWN-ACTIVO
007670         MOVE "Y" TO WKS-SW-HALTED
007680     END-IF.
007690 330-PASE-CIERRES-E. EXIT.
007700
007710 331-EVALUA-CIERRE-OPERACION SECTION.
007720     SET WKS-IX-OPEX TO WKS-IX-OPE.
007730     IF WKS-OPE-ESTADO (WKS-IX-OPEX) = "ABIERTA" AND
007740        WKS-OPE-CANTIDAD (WKS-IX-OPEX) > 0
007750         MOVE WKS-OPE-TICKER (WKS-IX-OPEX) TO WKS-AUX-MOTIVO (1:12)
007760         PERFORM 230-BUSCA-VELA-TICKER
007770         IF WKS-VELA-OK
007780             IF WKS-VEL-HIGH (WKS-IX-VELX) >
007790                WKS-OPE-PRECIO-MAX (WKS-IX-OPEX)
007800                 MOVE WKS-VEL-HIGH (WKS-IX-VELX)
007810                         TO WKS-OPE-PRECIO-MAX (WKS-IX-OPEX)
007820             END-IF
007830             IF WKS-VEL-LOW (WKS-IX-VELX) <
007840                WKS-OPE-PRECIO-MIN (WKS-IX-OPEX)
007850                 MOVE WKS-VEL-LOW (WKS-IX-VELX)
007860                         TO WKS-OPE-PRECIO-MIN (WKS-IX-OPEX)
007870             END-IF
007880             MOVE "N" TO WKS-SW-HUBO-CIERRE
007890             PERFORM 332-REGLA-B1-TAKE-PROFIT
007900             IF NOT WKS-REGLA-DISPARADA
007910                 PERFORM 333-REGLA-B2-PARCIAL-RETRO
007920             END-IF
007930             IF NOT WKS-REGLA-DISPARADA
007940                 PERFORM 334-REGLA-B3-STOP-LOSS
007950             END-IF
007960             IF NOT WKS-REGLA-DISPARADA
007970                 PERFORM 335-REGLA-B4-RETRO-ENTRADA
007980             END-IF
007990             IF NOT WKS-REGLA-DISPARADA
008000                 PERFORM 336-REGLA-B5-RETRO-MAXIMO
008010             END-IF
008020         END-IF
008030     END-IF
008040     ADD 1 TO WKS-IX-OPE.
008050 331-EVALUA-CIERRE-OPERACION-E. EXIT.
008060
008070******************************************************************
008080*   3 3 2  -  R E G L A   B 1  -  T O M A   D E   G A N A N C I A
008090******************************************************************
008100 332-REGLA-B1-TAKE-PROFIT SECTION.
008110     MOVE WKS-OPE-ENTRADA (WKS-IX-OPEX) TO WKS-AUX-E.
008120     MOVE WKS-OPE-TP (WKS-IX-OPEX)      TO WKS-AUX-TP.
008130     MOVE WKS-VEL-HIGH (WKS-IX-VELX)    TO WKS-AUX-H.
008140     MOVE WKS-VEL-LOW (WKS-IX-VELX)     TO WKS-AUX-L.
008150     IF WKS-AUX-TP > 0
008160         IF (WKS-OPE-TIPO (WKS-IX-OPEX) = "LONG " AND
008170             WKS-AUX-H >= WKS-AUX-TP) OR
008180            (WKS-OPE-TIPO (WKS-IX-OPEX) = "SHORT" AND
008190             WKS-AUX-L <= WKS-AUX-TP)
008200             MOVE WKS-AUX-TP TO WKS-AUX-EXEC
008210             PERFORM 380-CALCULA-SLIPPAGE-SALIDA
008220             MOVE "Take Profit" TO WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX)
008230             PERFORM 420-CIERRE-TOTAL
008240             PERFORM 450-VALIDA-DRAWDOWN
008250             MOVE "Y" TO WKS-SW-HUBO-CIERRE
008260         END-IF
008270     END-IF.
008280 332-REGLA-B1-TAKE-PROFIT-E. EXIT.
008290
008300******************************************************************
008310*   3 3 3  -  R E G L A   B 2  -  L I Q U I D A C I O N
008320*              P A R C I A L   P O R   R E T R O C E S O
008330******************************************************************
008340 333-REGLA-B2-PARCIAL-RETRO SECTION.
008350     IF WKS-OPE-ID-PADRE (WKS-IX-OPEX) = 0 AND
008360        WKS-OPE-SI-PERMITE-PARCIAL (WKS-IX-OPEX) AND
008370        NOT WKS-OPE-YA-TUVO-PARCIAL (WKS-IX-OPEX)
008380         MOVE WKS-OPE-ENTRADA (WKS-IX-OPEX) TO WKS-AUX-E
008390         MOVE WKS-OPE-SL (WKS-IX-OPEX)      TO WKS-AUX-SL
008400         MOVE WKS-OPE-TP (WKS-IX-OPEX)      TO WKS-AUX-TP
008410         MOVE WKS-OPE-PRECIO-MAX (WKS-IX-OPEX) TO WKS-AUX-MAX
008420         MOVE WKS-OPE-PRECIO-MIN (WKS-IX-OPEX) TO WKS-AUX-MIN
008430         MOVE WKS-VEL-HIGH (WKS-IX-VELX)    TO WKS-AUX-H
008440         MOVE WKS-VEL-LOW (WKS-IX-VELX)     TO WKS-AUX-L
008450         MOVE WKS-OPE-ID-ESTRATEGIA (WKS-IX-OPEX)
008460                                             TO WKS-EST-ID-BUSCADA
008470         PERFORM 205-BUSCA-ESTRATEGIA
008480         IF WKS-AUX-ENCONTRADO
008490             IF WKS-OPE-TIPO (WKS-IX-OPEX) = "LONG "
008500                 COMPUTE WKS-AUX-ADV-MIN ROUNDED =
008510                     (WKS-AUX-TP - WKS-AUX-E) *
008520                     WKS-EST-AVANCE-MINIMO-PCT (WKS-IX-ESTX) / 100
008530                 COMPUTE WKS-AUX-LIMITE ROUNDED =
008540                     WKS-AUX-E - (WKS-AUX-E - WKS-AUX-SL) *
008550                     WKS-EST-PORC-RETRO-LIQ-SL (WKS-IX-ESTX) / 100
008560                 IF WKS-AUX-MAX > WKS-AUX-E AND
008570                    WKS-AUX-MAX < WKS-AUX-E + WKS-AUX-ADV-MIN AND
008580                    WKS-AUX-L < WKS-AUX-E AND
008590                    WKS-AUX-L <= WKS-AUX-LIMITE
008600                     MOVE WKS-AUX-L TO WKS-AUX-EXEC
008610                     PERFORM 340-EJECUTA-PARCIAL
008620                 END-IF
008630             ELSE
008640                 COMPUTE WKS-AUX-ADV-MIN ROUNDED =
008650                     (WKS-AUX-E - WKS-AUX-TP) *
008660                     WKS-EST-AVANCE-MINIMO-PCT (WKS-IX-ESTX) / 100
008670                 COMPUTE WKS-AUX-LIMITE ROUNDED =
008680                     WKS-AUX-E + (WKS-AUX-SL - WKS-AUX-E) *
008690                     WKS-EST-PORC-RETRO-LIQ-SL (WKS-IX-ESTX) / 100
008700                 IF WKS-AUX-MIN < WKS-AUX-E AND
008710                    WKS-AUX-MIN > WKS-AUX-E - WKS-AUX-ADV-MIN AND
008720                    WKS-AUX-H > WKS-AUX-E AND
008730                    WKS-AUX-H >= WKS-AUX-LIMITE
008740                     MOVE WKS-AUX-H TO WKS-AUX-EXEC
008750                     PERFORM 340-EJECUTA-PARCIAL
008760                 END-IF
008770             END-IF
008780         END-IF
008790     END-IF.
008800 333-REGLA-B2-PARCIAL-RETRO-E. EXIT.
008810
008820******************************************************************
008830*   3 4 0  -  E J E C U T A   L A   L I Q U I D A C I O N
008840*              P A R C I A L   (COMUN A LONG Y SHORT)
008850******************************************************************
008860 340-EJECUTA-PARCIAL SECTION.
008870     PERFORM 380-CALCULA-SLIPPAGE-SALIDA.
008880     MOVE "Parcial SL" TO WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX).
008890     PERFORM 430-CIERRE-PARCIAL.
008900     MOVE "Y" TO WKS-OPE-TUVO-PARCIAL (WKS-IX-OPEX).
008910     MOVE "Y" TO WKS-SW-HUBO-CIERRE.
008920 340-EJECUTA-PARCIAL-E. EXIT.
008930
008940******************************************************************
008950*   3 3 4  -  R E G L A   B 3  -  S T O P   L O S S
008960******************************************************************
008970 334-REGLA-B3-STOP-LOSS SECTION.
008980     MOVE WKS-OPE-SL (WKS-IX-OPEX)      TO WKS-AUX-SL.
008990     MOVE WKS-VEL-HIGH (WKS-IX-VELX)    TO WKS-AUX-H.
009000     MOVE WKS-VEL-LOW (WKS-IX-VELX)     TO WKS-AUX-L.
009010     IF WKS-AUX-SL > 0
009020         IF (WKS-OPE-TIPO (WKS-IX-OPEX) = "LONG " AND
009030             WKS-AUX-L <= WKS-AUX-SL) OR
009040            (WKS-OPE-TIPO (WKS-IX-OPEX) = "SHORT" AND
009050             WKS-AUX-H >= WKS-AUX-SL)
009060             MOVE WKS-AUX-SL TO WKS-AUX-EXEC
009070             PERFORM 380-CALCULA-SLIPPAGE-SALIDA
009080             MOVE "Stop Loss" TO WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX)
009090             PERFORM 420-CIERRE-TOTAL
009100             PERFORM 450-VALIDA-DRAWDOWN
009110             MOVE "Y" TO WKS-SW-HUBO-CIERRE
009120         END-IF
009130     END-IF.
009140 334-REGLA-B3-STOP-LOSS-E. EXIT.
009150
009160******************************************************************
009170*   3 3 5  -  R E G L A   B 4  -  R E T R O C E S O   D E S D E
009180*              E N T R A D A   (SIN AVANCE PREVIO)
009190******************************************************************
009200 335-REGLA-B4-RETRO-ENTRADA SECTION.
009210     MOVE WKS-OPE-ENTRADA (WKS-IX-OPEX)    TO WKS-AUX-E.
009220     MOVE WKS-OPE-SL (WKS-IX-OPEX)         TO WKS-AUX-SL.
009230     MOVE WKS-OPE-PRECIO-MAX (WKS-IX-OPEX) TO WKS-AUX-MAX.
009240     MOVE WKS-OPE-PRECIO-MIN (WKS-IX-OPEX) TO WKS-AUX-MIN.
009250     MOVE WKS-VEL-HIGH (WKS-IX-VELX)       TO WKS-AUX-H.
009260     MOVE WKS-VEL-LOW (WKS-IX-VELX)        TO WKS-AUX-L.
009270     MOVE WKS-OPE-ID-ESTRATEGIA (WKS-IX-OPEX) TO WKS-EST-ID-BUSCADA.
009280     PERFORM 205-BUSCA-ESTRATEGIA.
009290     IF WKS-AUX-ENCONTRADO
009300         COMPUTE WKS-AUX-PCT-FRAC =
009310             WKS-EST-PORC-LIMITE-RETRO-E (WKS-IX-ESTX) / 100
009320         IF WKS-OPE-TIPO (WKS-IX-OPEX) = "LONG "
009330             IF WKS-AUX-L < WKS-AUX-E AND
009340                WKS-AUX-MAX <= WKS-AUX-E AND
009350                WKS-AUX-L > WKS-AUX-SL AND
009360                WKS-AUX-L <= WKS-AUX-PCT-FRAC
009370                 MOVE WKS-AUX-L TO WKS-AUX-EXEC
009380                 PERFORM 380-CALCULA-SLIPPAGE-SALIDA
009390                 MOVE "Retroceso desde entrada"
009400                         TO WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX)
009410                 PERFORM 420-CIERRE-TOTAL
009420                 MOVE "Y" TO WKS-SW-HUBO-CIERRE
009430             END-IF
009440         ELSE
009450             IF WKS-AUX-H > WKS-AUX-E AND
009460                WKS-AUX-MIN >= WKS-AUX-E AND
009470                WKS-AUX-H < WKS-AUX-SL AND
009480                WKS-AUX-H >= WKS-AUX-PCT-FRAC
009490                 MOVE WKS-AUX-H TO WKS-AUX-EXEC
009500                 PERFORM 380-CALCULA-SLIPPAGE-SALIDA
009510                 MOVE "Retroceso desde entrada"
009520                         TO WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX)
009530                 PERFORM 420-CIERRE-TOTAL
009540                 MOVE "Y" TO WKS-SW-HUBO-CIERRE
009550             END-IF
009560         END-IF
009570     END-IF.
009580 335-REGLA-B4-RETRO-ENTRADA-E. EXIT.
009590
009600******************************************************************
009610*   3 3 6  -  R E G L A   B 5  -  R E T R O C E S O   D E S D E
009620*              M A X I M O   (DESPUES DE AVANCE MINIMO)
009630******************************************************************
009640 336-REGLA-B5-RETRO-MAXIMO SECTION.
009650     MOVE WKS-OPE-ENTRADA (WKS-IX-OPEX)    TO WKS-AUX-E.
009660     MOVE WKS-OPE-TP (WKS-IX-OPEX)         TO WKS-AUX-TP.
009670     MOVE WKS-OPE-PRECIO-MAX (WKS-IX-OPEX) TO WKS-AUX-MAX.
009680     MOVE WKS-OPE-PRECIO-MIN (WKS-IX-OPEX) TO WKS-AUX-MIN.
009690     MOVE WKS-VEL-HIGH (WKS-IX-VELX)       TO WKS-AUX-H.
009700     MOVE WKS-VEL-LOW (WKS-IX-VELX)        TO WKS-AUX-L.
009710     MOVE WKS-OPE-ID-ESTRATEGIA (WKS-IX-OPEX) TO WKS-EST-ID-BUSCADA.
009720     PERFORM 205-BUSCA-ESTRATEGIA.
009730     IF WKS-AUX-ENCONTRADO
009740         IF WKS-OPE-TIPO (WKS-IX-OPEX) = "LONG "
009750             COMPUTE WKS-AUX-ADV-MIN ROUNDED =
009760                 (WKS-AUX-TP - WKS-AUX-E) *
009770                 WKS-EST-AVANCE-MINIMO-PCT (WKS-IX-ESTX) / 100
009780             COMPUTE WKS-AUX-LIMITE ROUNDED =
009790                 WKS-AUX-MAX - (WKS-AUX-MAX - WKS-AUX-E) *
009800                 WKS-EST-PORC-LIMITE-RETRO (WKS-IX-ESTX) / 100
009810             IF WKS-AUX-H > WKS-AUX-E AND
009820                WKS-AUX-MAX >= WKS-AUX-E + WKS-AUX-ADV-MIN AND
009830                WKS-AUX-L < WKS-AUX-MAX AND
009840                WKS-AUX-L <= WKS-AUX-LIMITE
009850                 MOVE WKS-AUX-L TO WKS-AUX-EXEC
009860                 PERFORM 380-CALCULA-SLIPPAGE-SALIDA
009870                 MOVE "Retroceso desde máximo"
009880                         TO WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX)
009890                 PERFORM 420-CIERRE-TOTAL
009900                 MOVE "Y" TO WKS-SW-HUBO-CIERRE
009910             END-IF
009920         ELSE
009930             COMPUTE WKS-AUX-ADV-MIN ROUNDED =
009940                 (WKS-AUX-E - WKS-AUX-TP) *
009950                 WKS-EST-AVANCE-MINIMO-PCT (WKS-IX-ESTX) / 100
009960             COMPUTE WKS-AUX-PCT-FRAC =
009970                 WKS-EST-PORC-LIMITE-RETRO (WKS-IX-ESTX) / 100
009980             IF WKS-AUX-L < WKS-AUX-E AND
009990                WKS-AUX-MIN <= WKS-AUX-E - WKS-AUX-ADV-MIN AND
010000                WKS-AUX-H > WKS-AUX-MIN AND
010010                WKS-AUX-H >= WKS-AUX-PCT-FRAC
010020                 MOVE WKS-AUX-H TO WKS-AUX-EXEC
010030                 PERFORM 380-CALCULA-SLIPPAGE-SALIDA
010040                 MOVE "Retroceso desde máximo"
010050                         TO WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX)
010060                 PERFORM 420-CIERRE-TOTAL
010070                 MOVE "Y" TO WKS-SW-HUBO-CIERRE
010080             END-IF
010090         END-IF
010100     END-IF.
010110 336-REGLA-B5-RETRO-MAXIMO-E. EXIT.
010120
010130******************************************************************
010140*   3 5 0  -  P A S E   D E   S E N A L E S   D E L   M I N U T O
010150******************************************************************
010160 350-PASE-SENALES SECTION.
010170     PERFORM 215-BUSCA-INICIO-SENALES.
010180     IF WKS-IX-SEN > 0
010190         SET WKS-IX-SENX TO WKS-IX-SEN
010200         PERFORM 355-PROCESA-UNA-SENAL
010210             UNTIL WKS-IX-SENX > WKS-CANT-SENALES OR
010220                   WKS-SEN-TS (WKS-IX-SENX) NOT = WKS-TS
010230     END-IF.
010240 350-PASE-SENALES-E. EXIT.
010250
010260 355-PROCESA-UNA-SENAL SECTION.
010270     MOVE 700 TO WKS-IX-OPE.
010280     IF WKS-SEN-MULT-SL (WKS-IX-SENX) <= 0 OR
010290        WKS-SEN-MULT-TP (WKS-IX-SENX) <= 0
010300         MOVE WKS-SEN-TICKER (WKS-IX-SENX) TO WKS-AUX-MOTIVO (1:12)
010310         PERFORM 700-BUSCA-OPERACION-ABIERTA
010320         MOVE "MULTIPLICADORES-INVALIDOS" TO WKS-AUX-MOTIVO
010330         IF WKS-OPERACION-EXISTE
010340             PERFORM 360-REGISTRA-RECHAZO-DCA
010350         ELSE
010360             PERFORM 370-REGISTRA-RECHAZO-APERTURA
010370         END-IF
010380     ELSE
010390         MOVE WKS-SEN-TICKER (WKS-IX-SENX) TO WKS-AUX-MOTIVO (1:12)
010400         PERFORM 230-BUSCA-VELA-TICKER
010410         IF NOT WKS-VELA-OK
010420             MOVE "SIN-PRECIO-MINUTO" TO WKS-AUX-MOTIVO
010430             PERFORM 370-REGISTRA-RECHAZO-APERTURA
010440         ELSE
010450             MOVE WKS-SEN-TICKER (WKS-IX-SENX) TO WKS-AUX-MOTIVO (1:12)
010460             PERFORM 700-BUSCA-OPERACION-ABIERTA
010470             IF WKS-OPERACION-EXISTE
010480                 PERFORM 360-DCA-OPERACION
010490             ELSE
010500                 PERFORM 370-ABRIR-OPERACION
010510             END-IF
010520         END-IF
010530     END-IF
010540     SET WKS-IX-SENX UP BY 1.
010550 355-PROCESA-UNA-SENAL-E. EXIT.
010560
010570******************************************************************
010580*   7 0 0  -  B U S C A   O P E R A C I O N   A B I E R T A
010590*   DEL MISMO TICKER + TIPO DE SENAL.  RECORRIDO LINEAL SOBRE
010600*   LA TABLA DE OPERACIONES DEL INVERSIONISTA (POCAS OPERACIONES
010610*   ABIERTAS A LA VEZ).  ENTRADA: WKS-AUX-MOTIVO(1:12)=TICKER,
010620*   WKS-SEN-TIPO(WKS-IX-SENX)=TIPO.  SALIDA: WKS-SW-OPERACION-
010630*   ABIERTA Y WKS-IX-OPEX POSICIONADO.
010640******************************************************************
010650 700-BUSCA-OPERACION-ABIERTA SECTION.
010660     MOVE "N" TO WKS-SW-OPERACION-ABIERTA.
010670     MOVE 1 TO WKS-IX-OPE.
010680     PERFORM 701-COMPARA-OPERACION-ABIERTA
010690         UNTIL WKS-IX-OPE > WKS-CANT-OPERACIONES OR
010700               WKS-OPERACION-EXISTE.
010710 700-BUSCA-OPERACION-ABIERTA-E. EXIT.
010720
010730 701-COMPARA-OPERACION-ABIERTA SECTION.
010740     SET WKS-IX-OPEX TO WKS-IX-OPE.
010750     IF WKS-OPE-ESTADO (WKS-IX-OPEX) = "ABIERTA" AND
010760        WKS-OPE-CANTIDAD (WKS-IX-OPEX) > 0 AND
010770        WKS-OPE-TICKER (WKS-IX-OPEX) = WKS-AUX-MOTIVO (1:12) AND
010780        WKS-OPE-TIPO (WKS-IX-OPEX) = WKS-SEN-TIPO (WKS-IX-SENX)
010790         MOVE "Y" TO WKS-SW-OPERACION-ABIERTA
010800     ELSE
010810         ADD 1 TO WKS-IX-OPE
010820     END-IF.
010830 701-COMPARA-OPERACION-ABIERTA-E. EXIT.
010840
010850******************************************************************
010860*   3 6 0  -  R E C H A Z O   D E   D C A   /   D C A
010870******************************************************************
010880 360-REGISTRA-RECHAZO-DCA SECTION.
010885     MOVE WKS-INV-CAPITAL-ACTUAL TO WKS-AUX-CAP-ANTES.
010890     MOVE "RECHAZO-DCA" TO CTL-TIPO-EVENTO.
010900     PERFORM 500-REGISTRA-EVENTO.
010910 360-REGISTRA-RECHAZO-DCA-E. EXIT.
010920
010930 360-DCA-OPERACION SECTION.
010940     MOVE WKS-INV-RIESGO-MAX-PCT    TO WKS-AUX-PCT-FRAC.
010950     COMPUTE WKS-AUX-MONTO ROUNDED =
010960         WKS-INV-CAPITAL-ACTUAL * WKS-AUX-PCT-FRAC / 100.
010970     IF WKS-AUX-MONTO < WKS-INV-TAMANO-MIN
010980         MOVE WKS-INV-TAMANO-MIN TO WKS-AUX-MONTO
010990     END-IF
011000     IF WKS-AUX-MONTO > WKS-INV-TAMANO-MAX
011010         MOVE WKS-INV-TAMANO-MAX TO WKS-AUX-MONTO
011020     END-IF
011030     IF WKS-AUX-MONTO > WKS-INV-CAPITAL-ACTUAL
011040         MOVE WKS-INV-CAPITAL-ACTUAL TO WKS-AUX-MONTO
011050     END-IF
011060     IF WKS-OPE-CAPITAL-INVERTIDO (WKS-IX-OPEX) + WKS-AUX-MONTO
011070        > WKS-INV-TAMANO-MAX
011080         MOVE "LIMITE-TAMANO-OPERACION" TO WKS-AUX-MOTIVO
011090         PERFORM 360-REGISTRA-RECHAZO-DCA
011100     ELSE
011110         MOVE WKS-VEL-CLOSE (WKS-IX-VELX) TO WKS-AUX-EXEC
011120         MOVE WKS-INV-SLIPPAGE-OPEN-PCT TO WKS-AUX-PCT-FRAC
011130         PERFORM 381-CALCULA-SLIPPAGE-ENTRADA
011140         COMPUTE WKS-AUX-QTY-EXTRA ROUNDED =
011150             (WKS-AUX-MONTO * WKS-OPE-APALANCAMIENTO (WKS-IX-OPEX))
011160             / WKS-AUX-EXEC
011170         IF WKS-INV-CAPITAL-ACTUAL < WKS-AUX-MONTO
011180             MOVE "SIN-CAPITAL" TO WKS-AUX-MOTIVO
011190             PERFORM 360-REGISTRA-RECHAZO-DCA
011200         ELSE
011210             PERFORM 385-CALCULA-COMISION
011220             IF WKS-INV-CAPITAL-ACTUAL <
011230                WKS-AUX-MONTO + WKS-AUX-COMISION
011240                 MOVE "SIN-CAPITAL-COMISION" TO WKS-AUX-MOTIVO
011250                 PERFORM 360-REGISTRA-RECHAZO-DCA
011260             ELSE
011270                 PERFORM 365-APLICA-DCA
011280             END-IF
011290         END-IF
011300     END-IF.
011310 360-DCA-OPERACION-E. EXIT.
011320
011330 365-APLICA-DCA SECTION.
011340     MOVE WKS-OPE-CANTIDAD (WKS-IX-OPEX) TO WKS-AUX-QTY-ANTES.
011350     COMPUTE WKS-OPE-ENTRADA (WKS-IX-OPEX) ROUNDED =
011360         (WKS-OPE-ENTRADA (WKS-IX-OPEX) * WKS-AUX-QTY-ANTES +
011370          WKS-AUX-EXEC * WKS-AUX-QTY-EXTRA) /
011380         (WKS-AUX-QTY-ANTES + WKS-AUX-QTY-EXTRA).
011390     ADD WKS-AUX-QTY-EXTRA TO WKS-OPE-CANTIDAD (WKS-IX-OPEX).
011400     ADD WKS-AUX-MONTO TO WKS-OPE-CAPITAL-INVERTIDO (WKS-IX-OPEX).
011410     ADD WKS-AUX-MONTO TO WKS-OPE-CAPITAL-BLOQUEADO (WKS-IX-OPEX).
011420     ADD WKS-AUX-COMISION TO WKS-OPE-COMISIONES-ACUM (WKS-IX-OPEX).
011430     ADD 1 TO WKS-OPE-CNT-OPERACIONES (WKS-IX-OPEX).
011440     PERFORM 391-DEBITA-CAPITAL.
011450     PERFORM 460-CALCULA-PORC-SL-TP.
011460     PERFORM 600-ESCRIBE-OPERACION.
011470     MOVE "DCA" TO CTL-TIPO-EVENTO.
011480     PERFORM 500-REGISTRA-EVENTO.
011490 365-APLICA-DCA-E. EXIT.
011500
011510******************************************************************
011520*   3 7 0  -  A P E R T U R A   D E   O P E R A C I O N
011530******************************************************************
011540 370-REGISTRA-RECHAZO-APERTURA SECTION.
011545     MOVE WKS-INV-CAPITAL-ACTUAL TO WKS-AUX-CAP-ANTES.
011550     MOVE "RECHAZO-APERTURA" TO CTL-TIPO-EVENTO.
011560     PERFORM 500-REGISTRA-EVENTO.
011570 370-REGISTRA-RECHAZO-APERTURA-E. EXIT.
011580
011590 370-ABRIR-OPERACION SECTION.
011600     IF WKS-INVERSIONISTA-HALTED OR WKS-DRAWDOWN-ACTIVO
011610         MOVE "INVESTOR-HALTED-DRAWDOWN" TO WKS-AUX-MOTIVO
011620         PERFORM 370-REGISTRA-RECHAZO-APERTURA
011630     ELSE
011640         IF WKS-INV-MAX-OPS-DIARIAS > 0 AND
011650            WKS-OPERACIONES-HOY >= WKS-INV-MAX-OPS-DIARIAS
011660             MOVE "LIMITES-INVERSIONISTA" TO WKS-AUX-MOTIVO
011670             PERFORM 370-REGISTRA-RECHAZO-APERTURA
011680         ELSE
011690             IF WKS-INV-MAX-OPS-ABIERTAS > 0 AND
011700                WKS-OPERACIONES-ABIERTAS >= WKS-INV-MAX-OPS-ABIERTAS
011710                 MOVE "MAX-ABIERTAS" TO WKS-AUX-MOTIVO
011720                 PERFORM 370-REGISTRA-RECHAZO-APERTURA
011730             ELSE
011740                 PERFORM 371-SELECCIONA-APALANCAMIENTO
011750                 IF NOT WKS-AUX-LEVERAGE-VALIDO
011760                     MOVE "APALANCAMIENTO-CERO" TO WKS-AUX-MOTIVO
011770                     PERFORM 370-REGISTRA-RECHAZO-APERTURA
011780                 ELSE
011790                     PERFORM 372-VALIDA-Y-ABRE
011800                 END-IF
011810             END-IF
011820         END-IF
011830     END-IF.
011840 370-ABRIR-OPERACION-E. EXIT.
011850
011860******************************************************************
011870*   3 7 1  -  S E L E C C I O N   D E   A P A L A N C A M I E N T O
011880******************************************************************
011890 371-SELECCIONA-APALANCAMIENTO SECTION.
011900     MOVE "N" TO WKS-AUX-LEVERAGE-OK.
011910     MOVE 0 TO WKS-AUX-APALANC.
011920     IF WKS-INV-USAR-PARAMS-SENAL = "Y"
011930         IF WKS-SEN-APALANC-CALC (WKS-IX-SENX) >= 1
011940             MOVE WKS-SEN-APALANC-CALC (WKS-IX-SENX)
011950                                         TO WKS-AUX-APALANC
011960             MOVE "Y" TO WKS-AUX-LEVERAGE-OK
011970         END-IF
011980     ELSE
011990         IF WKS-INV-APALANC-INV >= 1
012000             MOVE WKS-INV-APALANC-INV TO WKS-AUX-APALANC
012010             MOVE "Y" TO WKS-AUX-LEVERAGE-OK
012020         ELSE
012030             IF WKS-INV-APALANC-MAX >= 1
012040                 MOVE WKS-INV-APALANC-MAX TO WKS-AUX-APALANC
012050                 MOVE "Y" TO WKS-AUX-LEVERAGE-OK
012060             ELSE
012070                 MOVE 1 TO WKS-AUX-APALANC
012080                 MOVE "Y" TO WKS-AUX-LEVERAGE-OK
012090             END-IF
012100         END-IF
012110     END-IF.
012120 371-SELECCIONA-APALANCAMIENTO-E. EXIT.
012130
012140 372-VALIDA-Y-ABRE SECTION.
012150     MOVE WKS-INV-RIESGO-MAX-PCT    TO WKS-AUX-PCT-FRAC.
012160     COMPUTE WKS-AUX-MONTO ROUNDED =
012170         WKS-INV-CAPITAL-ACTUAL * WKS-AUX-PCT-FRAC / 100.
012180     IF WKS-AUX-MONTO < WKS-INV-TAMANO-MIN
012190         MOVE WKS-INV-TAMANO-MIN TO WKS-AUX-MONTO
012200     END-IF
012210     IF WKS-AUX-MONTO > WKS-INV-TAMANO-MAX
012220         MOVE WKS-INV-TAMANO-MAX TO WKS-AUX-MONTO
012230     END-IF
012240     IF WKS-AUX-MONTO > WKS-INV-CAPITAL-ACTUAL
012250         MOVE WKS-INV-CAPITAL-ACTUAL TO WKS-AUX-MONTO
012260     END-IF
012270     IF WKS-AUX-MONTO < WKS-INV-TAMANO-MIN OR
012280        WKS-AUX-MONTO > WKS-INV-TAMANO-MAX
012290         MOVE "MONTO-FUERA-RIESGO" TO WKS-AUX-MOTIVO
012300         PERFORM 370-REGISTRA-RECHAZO-APERTURA
012310     ELSE
012320         MOVE WKS-VEL-CLOSE (WKS-IX-VELX) TO WKS-AUX-EXEC
012330         COMPUTE WKS-AUX-QTY ROUNDED =
012340             (WKS-AUX-MONTO * WKS-AUX-APALANC) / WKS-AUX-EXEC
012345         MOVE WKS-AUX-QTY              TO WKS-AUX-QTY-EXTRA
012350         PERFORM 385-CALCULA-COMISION
012360         IF WKS-INV-CAPITAL-ACTUAL <
012370            WKS-AUX-MONTO + WKS-AUX-COMISION
012380             MOVE "CAPITAL-INSUFICIENTE" TO WKS-AUX-MOTIVO
012390             PERFORM 370-REGISTRA-RECHAZO-APERTURA
012400         ELSE
012410             PERFORM 373-INSERTA-OPERACION
012420         END-IF
012430     END-IF.
012440 372-VALIDA-Y-ABRE-E. EXIT.
012450
012460 373-INSERTA-OPERACION SECTION.
012470     ADD 1 TO WKS-CANT-OPERACIONES.
012480     SET WKS-IX-OPEX TO WKS-CANT-OPERACIONES.
012490     ADD 1 TO WKS-SIG-ID-OPERACION.
012500     MOVE WKS-SIG-ID-OPERACION    TO WKS-OPE-ID (WKS-IX-OPEX).
012510     MOVE WKS-SEN-ID-ESTRATEGIA (WKS-IX-SENX)
012520                                  TO WKS-OPE-ID-ESTRATEGIA (WKS-IX-OPEX).
012530     MOVE WKS-SEN-ID (WKS-IX-SENX) TO WKS-OPE-ID-SENAL (WKS-IX-OPEX).
012540     MOVE WKS-SEN-TICKER (WKS-IX-SENX) TO WKS-OPE-TICKER (WKS-IX-OPEX).
012550     MOVE WKS-SEN-TIPO (WKS-IX-SENX)   TO WKS-OPE-TIPO (WKS-IX-OPEX).
012560     MOVE WKS-TS                  TO WKS-OPE-TS-APERTURA (WKS-IX-OPEX).
012570     MOVE ZEROS                   TO WKS-OPE-TS-CIERRE (WKS-IX-OPEX).
012580     MOVE WKS-AUX-EXEC             TO WKS-OPE-ENTRADA (WKS-IX-OPEX).
012590     MOVE WKS-SEN-TP (WKS-IX-SENX)  TO WKS-OPE-TP (WKS-IX-OPEX).
012600     MOVE WKS-SEN-SL (WKS-IX-SENX)  TO WKS-OPE-SL (WKS-IX-OPEX).
012610     MOVE WKS-AUX-QTY              TO WKS-OPE-CANTIDAD (WKS-IX-OPEX).
012620     MOVE WKS-AUX-APALANC           TO WKS-OPE-APALANCAMIENTO (WKS-IX-OPEX).
012630     MOVE WKS-AUX-MONTO             TO WKS-OPE-CAPITAL-INVERTIDO (WKS-IX-OPEX).
012640     MOVE WKS-AUX-MONTO             TO WKS-OPE-CAPITAL-BLOQUEADO (WKS-IX-OPEX).
012650     MOVE WKS-AUX-COMISION          TO WKS-OPE-COMISIONES-ACUM (WKS-IX-OPEX).
012660     MOVE "ABIERTA"                 TO WKS-OPE-ESTADO (WKS-IX-OPEX).
012670     MOVE SPACES                    TO WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX).
012680     MOVE ZEROS                     TO WKS-OPE-RESULTADO (WKS-IX-OPEX).
012685     MOVE ZEROS                     TO WKS-OPE-PYG-NO-REALIZADO (WKS-IX-OPEX).
012690     MOVE WKS-AUX-EXEC              TO WKS-OPE-PRECIO-MAX (WKS-IX-OPEX).
012700     MOVE WKS-AUX-EXEC              TO WKS-OPE-PRECIO-MIN (WKS-IX-OPEX).
012710     MOVE ZEROS                     TO WKS-OPE-ID-PADRE (WKS-IX-OPEX).
012720     MOVE WKS-VEL-ID (WKS-IX-VELX)   TO WKS-OPE-ID-VELA-APERTURA (WKS-IX-OPEX).
012730     MOVE ZEROS                     TO WKS-OPE-ID-VELA-CIERRE (WKS-IX-OPEX).
012740     MOVE 1                         TO WKS-OPE-CNT-OPERACIONES (WKS-IX-OPEX).
012750     MOVE "Y"                       TO WKS-OPE-PERMITE-PARCIAL (WKS-IX-OPEX).
012760     MOVE "N"                       TO WKS-OPE-TUVO-PARCIAL (WKS-IX-OPEX).
012770     PERFORM 460-CALCULA-PORC-SL-TP.
012780     PERFORM 391-DEBITA-CAPITAL.
012790     ADD 1 TO WKS-OPERACIONES-HOY WKS-OPERACIONES-ABIERTAS.
012800     PERFORM 600-ESCRIBE-OPERACION.
012810     MOVE "APERTURA" TO CTL-TIPO-EVENTO.
012820     PERFORM 500-REGISTRA-EVENTO.
012830 373-INSERTA-OPERACION-E. EXIT.
012840
012850******************************************************************
012860*   3 8 0 / 3 8 1  -  C A L C U L O   D E   S L I P P A G E
012870******************************************************************
012880 380-CALCULA-SLIPPAGE-SALIDA SECTION.
012890     MOVE WKS-INV-SLIPPAGE-CLOSE-PCT TO WKS-AUX-PCT-FRAC.
012900     IF WKS-AUX-PCT-FRAC <= 0
012910         MOVE WKS-AUX-EXEC TO WKS-AUX-EXEC
012920     ELSE
012930         COMPUTE WKS-AUX-PCT-FRAC = WKS-AUX-PCT-FRAC / 100
012940         IF WKS-OPE-TIPO (WKS-IX-OPEX) = "LONG "
012950             COMPUTE WKS-AUX-EXEC ROUNDED =
012960                 WKS-AUX-EXEC * (1 - WKS-AUX-PCT-FRAC)
012970         ELSE
012980             COMPUTE WKS-AUX-EXEC ROUNDED =
012990                 WKS-AUX-EXEC * (1 + WKS-AUX-PCT-FRAC)
013000         END-IF
013010     END-IF.
013020 380-CALCULA-SLIPPAGE-SALIDA-E. EXIT.
013030
013040 381-CALCULA-SLIPPAGE-ENTRADA SECTION.
013050     IF WKS-AUX-PCT-FRAC <= 0
013060         MOVE WKS-AUX-EXEC TO WKS-AUX-EXEC
013070     ELSE
013080         COMPUTE WKS-AUX-PCT-FRAC = WKS-AUX-PCT-FRAC / 100
013090         IF WKS-OPE-TIPO (WKS-IX-OPEX) = "LONG "
013100             COMPUTE WKS-AUX-EXEC ROUNDED =
013110                 WKS-AUX-EXEC * (1 + WKS-AUX-PCT-FRAC)
013120         ELSE
013130             COMPUTE WKS-AUX-EXEC ROUNDED =
013140                 WKS-AUX-EXEC * (1 - WKS-AUX-PCT-FRAC)
013150         END-IF
013160     END-IF.
013170 381-CALCULA-SLIPPAGE-ENTRADA-E. EXIT.
013180
013190******************************************************************
013200*   3 8 5  -  C A L C U L O   D E   C O M I S I O N
013210******************************************************************
013220 385-CALCULA-COMISION SECTION.
013230     IF WKS-INV-COMMISSION-PCT <= 0
013240         MOVE 0 TO WKS-AUX-COMISION
013250     ELSE
013260         COMPUTE WKS-AUX-COMISION ROUNDED =
013270             WKS-AUX-EXEC * WKS-AUX-QTY-EXTRA *
013280             WKS-INV-COMMISSION-PCT / 100
013290     END-IF.
013300 385-CALCULA-COMISION-E. EXIT.
013310
013320******************************************************************
013330*   3 9 1 / 3 9 2  -  D E B I T O   Y   C R E D I T O   D E
013340*              C A P I T A L
013350******************************************************************
013360 391-DEBITA-CAPITAL SECTION.
013365     MOVE WKS-INV-CAPITAL-ACTUAL   TO WKS-AUX-CAP-ANTES.
013370     COMPUTE WKS-INV-CAPITAL-ACTUAL =
013380         WKS-INV-CAPITAL-ACTUAL - WKS-AUX-MONTO - WKS-AUX-COMISION.
013390     IF WKS-INV-CAPITAL-ACTUAL < 0
013400         MOVE 0 TO WKS-INV-CAPITAL-ACTUAL
013410     END-IF.
013420 391-DEBITA-CAPITAL-E. EXIT.
013430
013440 392-ACREDITA-CAPITAL SECTION.
013445     MOVE WKS-INV-CAPITAL-ACTUAL   TO WKS-AUX-CAP-ANTES.
013450     ADD WKS-AUX-CREDITO TO WKS-INV-CAPITAL-ACTUAL.
013460 392-ACREDITA-CAPITAL-E. EXIT.
013470
013480******************************************************************
013490*   4 2 0  -  C I E R R E   T O T A L   D E   O P E R A C I O N
013500******************************************************************
013510 420-CIERRE-TOTAL SECTION.
013520     MOVE WKS-AUX-EXEC                   TO WKS-AUX-C.
013530     MOVE WKS-OPE-CANTIDAD (WKS-IX-OPEX) TO WKS-AUX-QTY.
013540     PERFORM 410-CALCULA-PYG-BRUTO.
013550     MOVE WKS-AUX-QTY                    TO WKS-AUX-QTY-EXTRA.
013560     COMPUTE WKS-AUX-COMISION ROUNDED =
013570         WKS-AUX-C * WKS-AUX-QTY * WKS-INV-COMMISSION-PCT / 100.
013580     IF WKS-INV-COMMISSION-PCT <= 0
013590         MOVE 0 TO WKS-AUX-COMISION
013600     END-IF
013610     COMPUTE WKS-AUX-NETO = WKS-AUX-BRUTO - WKS-AUX-COMISION.
013620     ADD WKS-AUX-COMISION TO WKS-OPE-COMISIONES-ACUM (WKS-IX-OPEX).
013630     ADD WKS-AUX-NETO TO WKS-OPE-RESULTADO (WKS-IX-OPEX).
013640     MOVE 0 TO WKS-OPE-CANTIDAD (WKS-IX-OPEX).
013650     MOVE "CERRADA-TOTAL" TO WKS-OPE-ESTADO (WKS-IX-OPEX).
013660     MOVE WKS-TS TO WKS-OPE-TS-CIERRE (WKS-IX-OPEX).
013670     MOVE WKS-AUX-C TO WKS-OPE-CIERRE (WKS-IX-OPEX).
013680     SUBTRACT WKS-OPE-TS-APERTURA (WKS-IX-OPEX) FROM WKS-TS
013690         GIVING WKS-OPE-DURACION-MIN (WKS-IX-OPEX).
013700     COMPUTE WKS-AUX-CREDITO =
013710         WKS-OPE-CAPITAL-INVERTIDO (WKS-IX-OPEX) + WKS-AUX-NETO.
013720     PERFORM 392-ACREDITA-CAPITAL.
013730     ADD WKS-AUX-NETO TO WKS-REALIZADO-ACUM.
013740     SUBTRACT 1 FROM WKS-OPERACIONES-ABIERTAS.
013750     PERFORM 600-ESCRIBE-OPERACION.
013760     MOVE "CIERRE-TOTAL" TO CTL-TIPO-EVENTO.
013770     PERFORM 500-REGISTRA-EVENTO.
013780 420-CIERRE-TOTAL-E. EXIT.
013790
013800******************************************************************
013810*   4 1 0  -  G A N A N C I A / P E R D I D A   B R U T A
013820******************************************************************
013830 410-CALCULA-PYG-BRUTO SECTION.
013840     IF WKS-OPE-TIPO (WKS-IX-OPEX) = "LONG "
013850         COMPUTE WKS-AUX-BRUTO ROUNDED =
013860             (WKS-AUX-C - WKS-OPE-ENTRADA (WKS-IX-OPEX)) * WKS-AUX-QTY
013870     ELSE
013880         COMPUTE WKS-AUX-BRUTO ROUNDED =
013890             (WKS-OPE-ENTRADA (WKS-IX-OPEX) - WKS-AUX-C) * WKS-AUX-QTY
013900     END-IF.
013910 410-CALCULA-PYG-BRUTO-E. EXIT.
013920
013930******************************************************************
013940*   4 3 0  -  C I E R R E   P A R C I A L   (CREA OPERACION HIJA)
013950******************************************************************
013960 430-CIERRE-PARCIAL SECTION.
013970     MOVE WKS-OPE-ID-ESTRATEGIA (WKS-IX-OPEX) TO WKS-EST-ID-BUSCADA.
013980     PERFORM 205-BUSCA-ESTRATEGIA.
013990     MOVE WKS-OPE-CANTIDAD (WKS-IX-OPEX)    TO WKS-AUX-QTY-ANTES.
014000     COMPUTE WKS-AUX-LIQ-QTY ROUNDED =
014010         WKS-AUX-QTY-ANTES *
014020         WKS-EST-PORC-LIQ-PARCIAL-SL (WKS-IX-ESTX) / 100.
014030     IF WKS-AUX-LIQ-QTY > 0
014040         MOVE WKS-AUX-EXEC TO WKS-AUX-C
014050         MOVE WKS-AUX-LIQ-QTY TO WKS-AUX-QTY
014060         PERFORM 410-CALCULA-PYG-BRUTO
014070         COMPUTE WKS-AUX-COMISION ROUNDED =
014080             WKS-AUX-C * WKS-AUX-LIQ-QTY *
014090             WKS-INV-COMMISSION-PCT / 100
014100         IF WKS-INV-COMMISSION-PCT <= 0
014110             MOVE 0 TO WKS-AUX-COMISION
014120         END-IF
014130         COMPUTE WKS-AUX-NETO = WKS-AUX-BRUTO - WKS-AUX-COMISION
014140         ADD WKS-AUX-COMISION TO
014150             WKS-OPE-COMISIONES-ACUM (WKS-IX-OPEX)
014160         ADD WKS-AUX-NETO TO WKS-OPE-RESULTADO (WKS-IX-OPEX)
014170         MOVE 0 TO WKS-OPE-CANTIDAD (WKS-IX-OPEX)
014180         MOVE "CERRADA-PARC" TO WKS-OPE-ESTADO (WKS-IX-OPEX)
014190         MOVE WKS-TS TO WKS-OPE-TS-CIERRE (WKS-IX-OPEX)
014200         MOVE WKS-AUX-C TO WKS-OPE-CIERRE (WKS-IX-OPEX)
014210         SUBTRACT WKS-OPE-TS-APERTURA (WKS-IX-OPEX) FROM WKS-TS
014220             GIVING WKS-OPE-DURACION-MIN (WKS-IX-OPEX)
014230         ADD 1 TO WKS-OPE-CNT-OPERACIONES (WKS-IX-OPEX)
014240         MOVE WKS-OPE-CAPITAL-INVERTIDO (WKS-IX-OPEX)
014250                                       TO WKS-AUX-CAP-PADRE
014260         COMPUTE WKS-AUX-CAP-LIQ ROUNDED =
014270             WKS-AUX-CAP-PADRE *
014280             (WKS-AUX-LIQ-QTY / WKS-AUX-QTY-ANTES)
014290         COMPUTE WKS-AUX-CAP-REM =
014300             WKS-AUX-CAP-PADRE - WKS-AUX-CAP-LIQ
014310         MOVE WKS-AUX-CAP-REM TO WKS-AUX-CAP-HIJA
014320         PERFORM 431-CREA-OPERACION-HIJA
014330         COMPUTE WKS-AUX-CREDITO ROUNDED =
014340             (WKS-AUX-CAP-PADRE /
014350              (WKS-AUX-CAP-PADRE + WKS-AUX-CAP-HIJA)) *
014360             WKS-AUX-LIQ-QTY + WKS-AUX-NETO
014370         PERFORM 392-ACREDITA-CAPITAL
014380         ADD WKS-AUX-NETO TO WKS-REALIZADO-ACUM
014390         PERFORM 600-ESCRIBE-OPERACION
014400         MOVE "CIERRE-PARCIAL" TO CTL-TIPO-EVENTO
014410         PERFORM 500-REGISTRA-EVENTO
014420     END-IF.
014430 430-CIERRE-PARCIAL-E. EXIT.
014440
014450 431-CREA-OPERACION-HIJA SECTION.
014460     ADD 1 TO WKS-CANT-OPERACIONES.
014470     SET WKS-IX-OPEX TO WKS-CANT-OPERACIONES.
014480     ADD 1 TO WKS-SIG-ID-OPERACION.
014490     MOVE WKS-SIG-ID-OPERACION TO WKS-OPE-ID (WKS-IX-OPEX).
014500*    EL INDICE DEL PADRE QUEDO DESPLAZADO; SE RECALCULA RESTANDO 1.
014510     MOVE WKS-OPE-ID-ESTRATEGIA (WKS-IX-OPEX - 1)
014520                               TO WKS-OPE-ID-ESTRATEGIA (WKS-IX-OPEX)
014530     MOVE 0                   TO WKS-OPE-ID-SENAL (WKS-IX-OPEX)
014540     MOVE WKS-OPE-TICKER (WKS-IX-OPEX - 1)
014550                               TO WKS-OPE-TICKER (WKS-IX-OPEX)
014560     MOVE WKS-OPE-TIPO (WKS-IX-OPEX - 1)
014570                               TO WKS-OPE-TIPO (WKS-IX-OPEX)
014580     MOVE WKS-TS               TO WKS-OPE-TS-APERTURA (WKS-IX-OPEX)
014590     MOVE 0                    TO WKS-OPE-TS-CIERRE (WKS-IX-OPEX)
014600     MOVE WKS-OPE-ENTRADA (WKS-IX-OPEX - 1)
014610                               TO WKS-OPE-ENTRADA (WKS-IX-OPEX)
014620     MOVE WKS-OPE-TP (WKS-IX-OPEX - 1)
014630                               TO WKS-OPE-TP (WKS-IX-OPEX)
014640     MOVE WKS-OPE-SL (WKS-IX-OPEX - 1)
014650                               TO WKS-OPE-SL (WKS-IX-OPEX)
014660     COMPUTE WKS-OPE-CANTIDAD (WKS-IX-OPEX) =
014670         WKS-AUX-QTY-ANTES - WKS-AUX-LIQ-QTY
014680     MOVE WKS-OPE-APALANCAMIENTO (WKS-IX-OPEX - 1)
014690                               TO WKS-OPE-APALANCAMIENTO (WKS-IX-OPEX)
014700     MOVE WKS-AUX-CAP-REM      TO WKS-OPE-CAPITAL-INVERTIDO (WKS-IX-OPEX)
014710     MOVE WKS-AUX-CAP-REM      TO WKS-OPE-CAPITAL-BLOQUEADO (WKS-IX-OPEX)
014720     MOVE "ABIERTA"            TO WKS-OPE-ESTADO (WKS-IX-OPEX)
014730     MOVE SPACES               TO WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX)
014740     MOVE 0                    TO WKS-OPE-RESULTADO (WKS-IX-OPEX)
014745     MOVE 0                    TO WKS-OPE-PYG-NO-REALIZADO (WKS-IX-OPEX)
014750     MOVE WKS-OPE-PRECIO-MAX (WKS-IX-OPEX - 1)
014760                               TO WKS-OPE-PRECIO-MAX (WKS-IX-OPEX)
014770     MOVE WKS-OPE-PRECIO-MIN (WKS-IX-OPEX - 1)
014780                               TO WKS-OPE-PRECIO-MIN (WKS-IX-OPEX)
014790     MOVE WKS-OPE-ID (WKS-IX-OPEX - 1)
014800                               TO WKS-OPE-ID-PADRE (WKS-IX-OPEX)
014810     MOVE WKS-OPE-ID-VELA-APERTURA (WKS-IX-OPEX - 1)
014820                             TO WKS-OPE-ID-VELA-APERTURA (WKS-IX-OPEX)
014830     MOVE 0                  TO WKS-OPE-ID-VELA-CIERRE (WKS-IX-OPEX)
014840     MOVE 1                  TO WKS-OPE-CNT-OPERACIONES (WKS-IX-OPEX)
014850     MOVE 0                  TO WKS-OPE-COMISIONES-ACUM (WKS-IX-OPEX)
014860     MOVE "N"                TO WKS-OPE-PERMITE-PARCIAL (WKS-IX-OPEX)
014870     MOVE "N"                TO WKS-OPE-TUVO-PARCIAL (WKS-IX-OPEX)
014880     PERFORM 460-CALCULA-PORC-SL-TP
014890     PERFORM 600-ESCRIBE-OPERACION
014895     MOVE WKS-INV-CAPITAL-ACTUAL TO WKS-AUX-CAP-ANTES
014900     MOVE "APERTURA-HIJA-PARCIAL" TO CTL-TIPO-EVENTO
014910     PERFORM 500-REGISTRA-EVENTO.
014920 431-CREA-OPERACION-HIJA-E. EXIT.
014930
014940******************************************************************
014950*   4 5 0  -  V A L I D A C I O N   D E   D R A W D O W N
014960******************************************************************
014970 450-VALIDA-DRAWDOWN SECTION.
014980     IF WKS-INV-DRAWDOWN-MAX-PCT > 0
014990         COMPUTE WKS-AUX-LIMITE ROUNDED =
015000             WKS-CAPITAL-INICIAL-INV * WKS-INV-DRAWDOWN-MAX-PCT / 100
015010         IF (0 - WKS-REALIZADO-ACUM) >= WKS-AUX-LIMITE
015020             MOVE "Y" TO WKS-SW-DRAWDOWN
015030         END-IF
015040     END-IF.
015050 450-VALIDA-DRAWDOWN-E. EXIT.
015060
015070******************************************************************
015080*   4 6 0  -  P O R C E N T A J E   S L / T P   S O B R E
015090*              P R E C I O   D E   E N T R A D A   (R-PCT)
015100******************************************************************
015110 460-CALCULA-PORC-SL-TP SECTION.
015120     MOVE 0 TO WKS-OPE-PORC-SL (WKS-IX-OPEX)
015130               WKS-OPE-PORC-TP (WKS-IX-OPEX).
015140     IF WKS-OPE-ENTRADA (WKS-IX-OPEX) > 0
015150         IF WKS-OPE-TIPO (WKS-IX-OPEX) = "LONG "
015160             IF WKS-OPE-SL (WKS-IX-OPEX) > 0
015170                 COMPUTE WKS-OPE-PORC-SL (WKS-IX-OPEX) ROUNDED =
015180                     (WKS-OPE-ENTRADA (WKS-IX-OPEX) -
015190                      WKS-OPE-SL (WKS-IX-OPEX)) /
015200                     WKS-OPE-ENTRADA (WKS-IX-OPEX) * 100
015210             END-IF
015220             IF WKS-OPE-TP (WKS-IX-OPEX) > 0
015230                 COMPUTE WKS-OPE-PORC-TP (WKS-IX-OPEX) ROUNDED =
015240                     (WKS-OPE-TP (WKS-IX-OPEX) -
015250                      WKS-OPE-ENTRADA (WKS-IX-OPEX)) /
015260                     WKS-OPE-ENTRADA (WKS-IX-OPEX) * 100
015270             END-IF
015280         ELSE
015290             IF WKS-OPE-SL (WKS-IX-OPEX) > 0
015300                 COMPUTE WKS-OPE-PORC-SL (WKS-IX-OPEX) ROUNDED =
015310                     (WKS-OPE-SL (WKS-IX-OPEX) -
015320                      WKS-OPE-ENTRADA (WKS-IX-OPEX)) /
015330                     WKS-OPE-ENTRADA (WKS-IX-OPEX) * 100
015340             END-IF
015350             IF WKS-OPE-TP (WKS-IX-OPEX) > 0
015360                 COMPUTE WKS-OPE-PORC-TP (WKS-IX-OPEX) ROUNDED =
015370                     (WKS-OPE-ENTRADA (WKS-IX-OPEX) -
015380                      WKS-OPE-TP (WKS-IX-OPEX)) /
015390                     WKS-OPE-ENTRADA (WKS-IX-OPEX) * 100
015400             END-IF
015410         END-IF
015420     END-IF.
015430 460-CALCULA-PORC-SL-TP-E. EXIT.
015440
015450******************************************************************
015460*   4 0 0  -  F I N A L I Z A C I O N   D E L   I N V E R S I O N I S T A
015470*   CALCULA LA GANANCIA/PERDIDA NO REALIZADA DE LAS OPERACIONES
015480*   QUE QUEDAN ABIERTAS AL TERMINAR LA CORRIDA, USANDO EL CIERRE
015490*   DE LA ULTIMA VELA DE CADA TICKER (SIN COMISIONES NI SLIPPAGE).
015500******************************************************************
015510 400-FINALIZACION SECTION.
015520     MOVE 1 TO WKS-IX-OPE.
015530     PERFORM 440-PYG-NO-REALIZADO
015540         UNTIL WKS-IX-OPE > WKS-CANT-OPERACIONES.
015550     MOVE "FIN-INVERSIONISTA" TO CTL-TIPO-EVENTO.
015555     MOVE WKS-INV-CAPITAL-ACTUAL TO WKS-AUX-CAP-ANTES.
015560     PERFORM 500-REGISTRA-EVENTO.
015570 400-FINALIZACION-E. EXIT.
015580
015590 440-PYG-NO-REALIZADO SECTION.
015600     SET WKS-IX-OPEX TO WKS-IX-OPE.
015610     IF WKS-OPE-ESTADO (WKS-IX-OPEX) = "ABIERTA" AND
015620        WKS-OPE-CANTIDAD (WKS-IX-OPEX) > 0
015630         MOVE WKS-OPE-TICKER (WKS-IX-OPEX) TO WKS-UVT-TICKER
015640         PERFORM 441-BUSCA-ULTIMA-VELA
015650         MOVE WKS-AUX-C TO WKS-UVT-CLOSE
015660         MOVE WKS-UVT-CLOSE TO WKS-AUX-C
015670         MOVE WKS-OPE-CANTIDAD (WKS-IX-OPEX) TO WKS-AUX-QTY
015680         PERFORM 410-CALCULA-PYG-BRUTO
015690         MOVE WKS-AUX-BRUTO
015700                 TO WKS-OPE-PYG-NO-REALIZADO (WKS-IX-OPEX)
015710         ADD WKS-AUX-BRUTO TO WKS-NO-REALIZADO-ACUM
015720         MOVE "PNL-NO-REALIZADO" TO CTL-TIPO-EVENTO
015725         MOVE WKS-INV-CAPITAL-ACTUAL TO WKS-AUX-CAP-ANTES
015730         PERFORM 500-REGISTRA-EVENTO
015740         PERFORM 600-ESCRIBE-OPERACION
015750     END-IF
015760     ADD 1 TO WKS-IX-OPE.
015770 440-PYG-NO-REALIZADO-E. EXIT.
015780
015790******************************************************************
015800*   4 4 1  -  B U S C A   E L   C I E R R E   D E   L A   U L T I M A
015810*              V E L A   D E   U N   T I C K E R   E N   L A   L I N E A
015820*   DE TIEMPO (RECORRE LA TABLA DE VELAS DE ATRAS HACIA ADELANTE).
015830******************************************************************
015840 441-BUSCA-ULTIMA-VELA SECTION.
015850     MOVE 0 TO WKS-AUX-C.
015860     SET WKS-IX-VELX TO WKS-CANT-VELAS.
015870     PERFORM 442-PASE-ULTIMA-VELA
015880         UNTIL WKS-IX-VELX < 1 OR WKS-AUX-C NOT = 0.
015890 441-BUSCA-ULTIMA-VELA-E. EXIT.
015900
015910 442-PASE-ULTIMA-VELA SECTION.
015920     IF WKS-VEL-TICKER (WKS-IX-VELX) = WKS-UVT-TICKER
015930         MOVE WKS-VEL-CLOSE (WKS-IX-VELX) TO WKS-AUX-C
015940     ELSE
015950         SET WKS-IX-VELX DOWN BY 1
015960     END-IF.
015970 442-PASE-ULTIMA-VELA-E. EXIT.
015980
015990******************************************************************
016000*   5 0 0  -  R E G I S T R A   E V E N T O   E N   B I T A C O R A
016010*   EL TIPO DE EVENTO Y LA OPERACION/SENAL EN TURNO SE TOMAN DEL
016020*   CONTEXTO VIGENTE (WKS-IX-OPEX / WKS-IX-SENX) SEGUN EL CASO.
016030******************************************************************
016040 500-REGISTRA-EVENTO SECTION.
016050     MOVE WKS-TS              TO EVT-TS-EVENTO.
016060     MOVE WKS-INV-ID          TO EVT-ID-INVERSIONISTA-FK.
016070     MOVE CTL-TIPO-EVENTO     TO EVT-TIPO-EVENTO.
016080     EVALUATE TRUE
016090         WHEN EVT-ES-APERTURA OR EVT-ES-DCA OR
016100              EVT-ES-CIERRE-TOTAL OR EVT-ES-CIERRE-PARCIAL OR
016110              EVT-ES-APERTURA-HIJA-PARCIAL OR
016120              EVT-ES-PNL-NO-REALIZADO
016130             MOVE WKS-OPE-ID-SENAL (WKS-IX-OPEX)
016140                                     TO EVT-ID-SENAL-FK
016150             MOVE WKS-OPE-ID (WKS-IX-OPEX) TO EVT-ID-OPERACION-FK
016160             MOVE WKS-OPE-TICKER (WKS-IX-OPEX) TO EVT-TICKER
016170             MOVE WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX) TO EVT-MOTIVO
016180             MOVE WKS-OPE-RESULTADO (WKS-IX-OPEX) TO EVT-RESULTADO
016190             MOVE WKS-OPE-CIERRE (WKS-IX-OPEX) TO EVT-PRECIO-CIERRE
016200             MOVE WKS-OPE-CANTIDAD (WKS-IX-OPEX) TO EVT-CANTIDAD
016210             MOVE WKS-OPE-SL (WKS-IX-OPEX) TO EVT-SL
016220             MOVE WKS-OPE-TP (WKS-IX-OPEX) TO EVT-TP
016230             MOVE WKS-OPE-ID-PADRE (WKS-IX-OPEX)
016240                                     TO EVT-ID-OPERACION-PADRE
016250             MOVE WKS-OPE-PRECIO-MAX (WKS-IX-OPEX) TO EVT-PRECIO-MAX
016260             MOVE WKS-OPE-PRECIO-MIN (WKS-IX-OPEX) TO EVT-PRECIO-MIN
016270         WHEN EVT-ES-RECHAZO-APERTURA OR EVT-ES-RECHAZO-DCA
016280             MOVE WKS-SEN-ID (WKS-IX-SENX) TO EVT-ID-SENAL-FK
016290             MOVE 0                        TO EVT-ID-OPERACION-FK
016300             MOVE WKS-SEN-TICKER (WKS-IX-SENX) TO EVT-TICKER
016310             MOVE WKS-AUX-MOTIVO TO EVT-MOTIVO
016320             MOVE 0 TO EVT-RESULTADO EVT-PRECIO-CIERRE EVT-CANTIDAD
016330             MOVE WKS-SEN-SL (WKS-IX-SENX) TO EVT-SL
016340             MOVE WKS-SEN-TP (WKS-IX-SENX) TO EVT-TP
016350             MOVE 0 TO EVT-ID-OPERACION-PADRE
016360                       EVT-PRECIO-MAX EVT-PRECIO-MIN
016370             MOVE WKS-SEN-PRECIO-SENAL (WKS-IX-SENX) TO EVT-PRECIO-SENAL
016380         WHEN EVT-ES-FIN-INVERSIONISTA
016390             MOVE 0 TO EVT-ID-SENAL-FK EVT-ID-OPERACION-FK
016400             MOVE SPACES TO EVT-TICKER
016410             MOVE "FIN DE CORRIDA DEL INVERSIONISTA" TO EVT-MOTIVO
016420             MOVE 0 TO EVT-RESULTADO EVT-PRECIO-CIERRE EVT-CANTIDAD
016430                       EVT-SL EVT-TP EVT-ID-OPERACION-PADRE
016440                       EVT-PRECIO-MAX EVT-PRECIO-MIN
016450     END-EVALUATE.
016460     MOVE WKS-AUX-CAP-ANTES      TO EVT-CAPITAL-ANTES.
016470     MOVE WKS-INV-CAPITAL-ACTUAL TO EVT-CAPITAL-DESPUES.
016480     WRITE REG-EVTOUT.
016490     IF FS-EVTOUT NOT = "00"
016500         DISPLAY "SIMMTF1 - ERROR AL ESCRIBIR EVTOUT: " FS-EVTOUT
016510         PERFORM 999-ABEND
016520     END-IF
016530     ADD 1 TO WKS-CNT-EVENTOS-INV.
016540     PERFORM 501-ACUMULA-EVENTO-GLOBAL.
016550 500-REGISTRA-EVENTO-E. EXIT.
016560
016570 501-ACUMULA-EVENTO-GLOBAL SECTION.
016580     MOVE 1 TO WKS-IX-GLOBAL.
016590     PERFORM 502-BUSCA-TIPO-GLOBAL
016600         UNTIL WKS-IX-GLOBAL > 9.
016610 501-ACUMULA-EVENTO-GLOBAL-E. EXIT.
016620
016630 502-BUSCA-TIPO-GLOBAL SECTION.
016640     SET WKS-IX-EVG TO WKS-IX-GLOBAL.
016650     IF WKS-EVG-TIPO (WKS-IX-EVG) = CTL-TIPO-EVENTO
016660         ADD 1 TO WKS-EVG-CONTADOR (WKS-IX-EVG)
016670         MOVE 10 TO WKS-IX-GLOBAL
016680     ELSE
016690         ADD 1 TO WKS-IX-GLOBAL
016700     END-IF.
016710 502-BUSCA-TIPO-GLOBAL-E. EXIT.
016720
016730******************************************************************
016740*   6 0 0  -  V U E L C A   L A   O P E R A C I O N   D E   L A
016750*              T A B L A   A L   R E G I S T R O   D E   S A L I D A
016760*   SOLO ARMA REG-OPEOUT CON LA IMAGEN ACTUAL DE LA TABLA; NO
016770*   ESCRIBE.  EL ARCHIVO DE SALIDA ES SECUENCIAL Y SOLO ADMITE UNA
016775*   IMAGEN POR OPERACION, ASI QUE EL WRITE SE HACE UNA SOLA VEZ,
016776*   AL FINAL DE LA CORRIDA DEL INVERSIONISTA, EN 601/602.
016780******************************************************************
016790 600-ESCRIBE-OPERACION SECTION.
016800     MOVE WKS-OPE-ID (WKS-IX-OPEX)            TO OPE-ID-OPERACION.
016810     MOVE WKS-INV-ID                          TO OPE-ID-INVERSIONISTA-FK.
016820     MOVE WKS-OPE-ID-ESTRATEGIA (WKS-IX-OPEX) TO OPE-ID-ESTRATEGIA-FK.
016830     MOVE WKS-OPE-ID-SENAL (WKS-IX-OPEX)      TO OPE-ID-SENAL-FK.
016840     MOVE WKS-OPE-TICKER (WKS-IX-OPEX)        TO OPE-TICKER.
016850     MOVE WKS-OPE-TIPO (WKS-IX-OPEX)           TO OPE-TIPO-OPERACION.
016860     MOVE WKS-OPE-TS-APERTURA (WKS-IX-OPEX)   TO OPE-TS-APERTURA.
016870     MOVE WKS-OPE-TS-CIERRE (WKS-IX-OPEX)     TO OPE-TS-CIERRE.
016880     MOVE WKS-OPE-ENTRADA (WKS-IX-OPEX)       TO OPE-PRECIO-ENTRADA.
016890     MOVE WKS-OPE-CIERRE (WKS-IX-OPEX)        TO OPE-PRECIO-CIERRE.
016900     MOVE WKS-OPE-CANTIDAD (WKS-IX-OPEX)      TO OPE-CANTIDAD.
016910     MOVE WKS-OPE-APALANCAMIENTO (WKS-IX-OPEX) TO OPE-APALANCAMIENTO.
016920     MOVE WKS-OPE-CAPITAL-INVERTIDO (WKS-IX-OPEX)
016930                                              TO OPE-CAPITAL-RIESGO-USADO.
016940     MOVE WKS-OPE-CAPITAL-BLOQUEADO (WKS-IX-OPEX)
016950                                              TO OPE-CAPITAL-BLOQUEADO.
016960     MOVE WKS-OPE-SL (WKS-IX-OPEX)             TO OPE-STOP-LOSS.
016970     MOVE WKS-OPE-TP (WKS-IX-OPEX)             TO OPE-TAKE-PROFIT.
016980     MOVE WKS-OPE-ESTADO (WKS-IX-OPEX)         TO OPE-ESTADO.
016990     MOVE WKS-OPE-MOTIVO-CIERRE (WKS-IX-OPEX)  TO OPE-MOTIVO-CIERRE.
017000     MOVE WKS-OPE-RESULTADO (WKS-IX-OPEX)      TO OPE-RESULTADO.
017010     IF WKS-OPE-ESTADO (WKS-IX-OPEX) = "ABIERTA"
017020         COMPUTE OPE-VALOR-EXPOSICION ROUNDED =
017030             WKS-OPE-CANTIDAD (WKS-IX-OPEX) *
017040             WKS-OPE-ENTRADA (WKS-IX-OPEX)
017050     ELSE
017060         MOVE 0 TO OPE-VALOR-EXPOSICION
017070     END-IF
017080     MOVE WKS-OPE-PRECIO-MAX (WKS-IX-OPEX)     TO OPE-PRECIO-MAX.
017090     MOVE WKS-OPE-PRECIO-MIN (WKS-IX-OPEX)     TO OPE-PRECIO-MIN.
017100     MOVE WKS-OPE-ID-PADRE (WKS-IX-OPEX)       TO OPE-ID-OPERACION-PADRE.
017110     MOVE WKS-OPE-ID-VELA-APERTURA (WKS-IX-OPEX)
017120                                              TO OPE-ID-VELA-APERTURA.
017130     MOVE WKS-OPE-ID-VELA-CIERRE (WKS-IX-OPEX) TO OPE-ID-VELA-CIERRE.
017140     MOVE WKS-OPE-CNT-OPERACIONES (WKS-IX-OPEX) TO OPE-CNT-OPERACIONES.
017150     MOVE WKS-OPE-PORC-SL (WKS-IX-OPEX)        TO OPE-PORC-SL.
017160     MOVE WKS-OPE-PORC-TP (WKS-IX-OPEX)        TO OPE-PORC-TP.
017170     MOVE WKS-OPE-DURACION-MIN (WKS-IX-OPEX)   TO OPE-DURACION-MIN.
017180     MOVE WKS-OPE-PYG-NO-REALIZADO (WKS-IX-OPEX) TO OPE-PYG-NO-REALIZADO.
017190     MOVE WKS-OPE-COMISIONES-ACUM (WKS-IX-OPEX) TO OPE-COMISIONES-ACUM.
017250 600-ESCRIBE-OPERACION-E. EXIT.
017260
017270******************************************************************
017280*   6 0 1  -  E S C R I B E   L A S   I M A G E N E S   F I N A L E S
017290*              D E   O P E R A C I O N   D E L   I N V E R S I O N I S T A
017300*   S.RMUZ 06/2011 SOL-1660 -- OPEOUT ES UN MAESTRO SECUENCIAL DE
017310*   UNA IMAGEN POR OPERACION.  ANTES SE ESCRIBIA UN REG-OPEOUT EN
017320*   CADA APERTURA/DCA/PARCIAL/CIERRE, DEJANDO VARIOS RENGLONES POR
017330*   ID-OPERACION.  AHORA SOLO SE RECORRE LA TABLA AL TERMINAR LA
017340*   CORRIDA DE CADA INVERSIONISTA (ANTES DE QUE 310 LA REINICIE
017350*   PARA EL SIGUIENTE) Y SE ESCRIBE UNA SOLA VEZ POR OPERACION,
017360*   CON SU ESTADO FINAL.
017370******************************************************************
017380 601-ESCRIBE-OPERACIONES-FINALES SECTION.
017390     MOVE 1 TO WKS-IX-OPE.
017400     PERFORM 602-ESCRIBE-UNA-OPERACION-FINAL
017410         UNTIL WKS-IX-OPE > WKS-CANT-OPERACIONES.
017420 601-ESCRIBE-OPERACIONES-FINALES-E. EXIT.
017430
017440 602-ESCRIBE-UNA-OPERACION-FINAL SECTION.
017450     SET WKS-IX-OPEX TO WKS-IX-OPE.
017460     PERFORM 600-ESCRIBE-OPERACION.
017470     WRITE REG-OPEOUT.
017480     IF FS-OPEOUT NOT = "00"
017490         DISPLAY "SIMMTF1 - ERROR AL ESCRIBIR OPEOUT: " FS-OPEOUT
017500         PERFORM 999-ABEND
017510     END-IF.
017520     ADD 1 TO WKS-IX-OPE.
017530 602-ESCRIBE-UNA-OPERACION-FINAL-E. EXIT.
017540
017670******************************************************************
017680*   8 0 0  -  E S C R I B E   C O N T R O L   D E L
017690*              I N V E R S I O N I S T A   E N   S M C T L
017700******************************************************************
017710 800-ESCRIBE-CONTROL-INVERSIONISTA SECTION.
017720     MOVE "D"                     TO CTL-TIPO-REG.
017730     MOVE WKS-INV-ID              TO CTL-ID-INVERSIONISTA.
017740     MOVE WKS-CAPITAL-INICIAL-INV TO CTL-CAPITAL-INICIAL.
017750     MOVE WKS-INV-CAPITAL-ACTUAL  TO CTL-CAPITAL-FINAL.
017760     MOVE WKS-REALIZADO-ACUM      TO CTL-PYG-REALIZADO.
017770     MOVE WKS-NO-REALIZADO-ACUM   TO CTL-PYG-NO-REALIZADO.
017780     IF WKS-INVERSIONISTA-HALTED
017790         MOVE "Y" TO CTL-FLAG-HALTED
017800     ELSE
017810         MOVE "N" TO CTL-FLAG-HALTED
017820     END-IF
017830     MOVE WKS-CNT-EVENTOS-INV     TO CTL-CNT-EVENTOS-INV.
017840     MOVE SPACES                  TO CTL-TIPO-EVENTO.
017850     MOVE ZEROS                   TO CTL-CNT-TIPO-EVENTO
017860                                      CTL-TOTAL-MINUTOS
017870                                      CTL-TOTAL-EVENTOS
017875                                      CTL-MINUTO-BASE
017877                                      CTL-MINUTO-FIN.
017880     WRITE REG-SMCTL.
017890     IF FS-SMCTL NOT = "00"
017900         DISPLAY "SIMMTF1 - ERROR AL ESCRIBIR SMCTL: " FS-SMCTL
017910         PERFORM 999-ABEND
017920     END-IF.
017930 800-ESCRIBE-CONTROL-INVERSIONISTA-E. EXIT.
017940
017950******************************************************************
017960*   9 0 0  -  F I N   D E L   P R O C E S O  -  S E   E S C R I B E N
017970*              L O S   T O T A L E S   G L O B A L E S   Y   S E
017980*              C I E R R A N   A R C H I V O S
017990******************************************************************
018000 900-FIN SECTION.
018010     MOVE 1 TO WKS-IX-GLOBAL.
018020     PERFORM 901-ESCRIBE-TOTAL-GLOBAL
018030         UNTIL WKS-IX-GLOBAL > 9.
018040     MOVE "F"                   TO CTL-TIPO-REG.
018050     MOVE ZEROS                 TO CTL-ID-INVERSIONISTA
018060                                    CTL-CAPITAL-INICIAL
018070                                    CTL-CAPITAL-FINAL
018080                                    CTL-PYG-REALIZADO
018090                                    CTL-PYG-NO-REALIZADO
018100                                    CTL-CNT-EVENTOS-INV
018110                                    CTL-CNT-TIPO-EVENTO
018115                                    CTL-MINUTO-BASE
018118                                    CTL-MINUTO-FIN.
018120     MOVE "N"                   TO CTL-FLAG-HALTED.
018130     MOVE SPACES                TO CTL-TIPO-EVENTO.
018140     MOVE WKS-CNT-MINUTOS-TOTAL TO CTL-TOTAL-MINUTOS.
018150     MOVE WKS-CNT-EVENTOS-TOTAL TO CTL-TOTAL-EVENTOS.
018160     WRITE REG-SMCTL.
018170     PERFORM 950-ESTADISTICAS.
018180     PERFORM 999-CERRAR-ARCHIVOS.
018190 900-FIN-E. EXIT.
018200
018210 901-ESCRIBE-TOTAL-GLOBAL SECTION.
018220     SET WKS-IX-EVG TO WKS-IX-GLOBAL.
018230     MOVE "T"                        TO CTL-TIPO-REG.
018240     MOVE ZEROS                      TO CTL-ID-INVERSIONISTA
018250                                         CTL-CAPITAL-INICIAL
018260                                         CTL-CAPITAL-FINAL
018270                                         CTL-PYG-REALIZADO
018280                                         CTL-PYG-NO-REALIZADO
018290                                         CTL-CNT-EVENTOS-INV.
018300     MOVE "N"                        TO CTL-FLAG-HALTED.
018310     MOVE WKS-EVG-TIPO (WKS-IX-EVG)  TO CTL-TIPO-EVENTO.
018320     MOVE WKS-EVG-CONTADOR (WKS-IX-EVG) TO CTL-CNT-TIPO-EVENTO.
018330     MOVE ZEROS                      TO CTL-TOTAL-MINUTOS
018340                                         CTL-TOTAL-EVENTOS
018345                                         CTL-MINUTO-BASE
018347                                         CTL-MINUTO-FIN.
018350     WRITE REG-SMCTL.
018360     ADD 1 TO WKS-IX-GLOBAL.
018370 901-ESCRIBE-TOTAL-GLOBAL-E. EXIT.
018380
018390******************************************************************
018400*   9 5 0  -  E S T A D I S T I C A S   D E   L A   C O R R I D A
018410******************************************************************
018420 950-ESTADISTICAS SECTION.
018430     DISPLAY "SIMMTF1 - ESTADISTICAS DE LA CORRIDA".
018440     MOVE WKS-CNT-MINUTOS-TOTAL TO WKS-MASK-EDIT.
018450     DISPLAY "  MINUTOS SIMULADOS........: " WKS-MASK-EDIT.
018460     MOVE WKS-CNT-EVENTOS-TOTAL TO WKS-MASK-EDIT.
018470     DISPLAY "  EVENTOS GENERADOS........: " WKS-MASK-EDIT.
018480     MOVE WKS-SIG-ID-OPERACION  TO WKS-MASK-EDIT.
018490     DISPLAY "  ULTIMO ID DE OPERACION...: " WKS-MASK-EDIT.
018500 950-ESTADISTICAS-E. EXIT.
018510
018520******************************************************************
018530*   9 9 0  -  I N I C I A L I Z A   T A B L A   D E   E V E N T O S
018540*              G L O B A L E S   ( O R D E N   A L F A B E T I C O )
018550******************************************************************
018560 990-INICIALIZA-EVENTOS-GLOBAL SECTION.
018570     MOVE "APERTURA"                TO WKS-EVG-TIPO (1).
018580     MOVE "APERTURA-HIJA-PARCIAL"   TO WKS-EVG-TIPO (2).
018590     MOVE "CIERRE-PARCIAL"          TO WKS-EVG-TIPO (3).
018600     MOVE "CIERRE-TOTAL"            TO WKS-EVG-TIPO (4).
018610     MOVE "DCA"                     TO WKS-EVG-TIPO (5).
018620     MOVE "FIN-INVERSIONISTA"       TO WKS-EVG-TIPO (6).
018630     MOVE "PNL-NO-REALIZADO"        TO WKS-EVG-TIPO (7).
018640     MOVE "RECHAZO-APERTURA"        TO WKS-EVG-TIPO (8).
018650     MOVE "RECHAZO-DCA"             TO WKS-EVG-TIPO (9).
018660     MOVE ZEROS TO WKS-EVG-CONTADOR (1) WKS-EVG-CONTADOR (2)
018670                   WKS-EVG-CONTADOR (3) WKS-EVG-CONTADOR (4)
018680                   WKS-EVG-CONTADOR (5) WKS-EVG-CONTADOR (6)
018690                   WKS-EVG-CONTADOR (7) WKS-EVG-CONTADOR (8)
018700                   WKS-EVG-CONTADOR (9).
018710 990-INICIALIZA-EVENTOS-GLOBAL-E. EXIT.
018720
018730******************************************************************
018740*   9 9 9  -  C I E R R E   D E   A R C H I V O S   Y   A B E N D
018750******************************************************************
018760 999-CERRAR-ARCHIVOS SECTION.
018770     CLOSE INVINP ESTINP SENINP VELINP OPEOUT EVTOUT SMCTL.
018780 999-CERRAR-ARCHIVOS-E. EXIT.
018790
018800 999-ABEND SECTION.
018810     DISPLAY "SIMMTF1 - TERMINACION ANORMAL DEL PROCESO".
018820     CLOSE INVINP ESTINP SENINP VELINP OPEOUT EVTOUT SMCTL.
018830     MOVE 16 TO RETURN-CODE.
018840     STOP RUN.
018850 999-ABEND-E. EXIT.
