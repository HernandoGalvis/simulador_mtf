000010******************************************************************
000020* COPY        : SMEVT01                                         *
000030* APLICACION  : SIMULADOR DE OPERACIONES DE MERCADO (SIMMTF)    *
000040* DESCRIPCION : LAYOUT DE LA BITACORA DE EVENTOS.  UN REGISTRO  *
000050*               POR EVENTO, EN EL ORDEN EN QUE OCURRE DURANTE   *
000060*               LA CORRIDA (APERTURA, DCA, RECHAZO-APERTURA,    *
000070*               RECHAZO-DCA, CIERRE-TOTAL, CIERRE-PARCIAL,      *
000080*               APERTURA-HIJA-PARCIAL, PNL-NO-REALIZADO,        *
000090*               FIN-INVERSIONISTA).                             *
000100* PROGRAMADOR : J. CASTELLANOS (JCAR)                           *
000110* FECHA       : 15/04/1989                                      *
000120******************************************************************
000130* HISTORIAL DE CAMBIOS                                          *
000140* 15/04/1989 JCAR SOL-0114  CREACION ORIGINAL DEL LAYOUT.       *
000150* 03/02/1995 RMUZ SOL-0622  SE AGREGA ID-OPERACION-PADRE PARA   *
000160*                           EVENTOS DE APERTURA DE HIJA.        *
000170* 14/06/1998 EFLO Y2K-0003  REVISION GENERAL DE FECHAS.         *
000180* 19/09/2006 PEDR SOL-1278  SE AGREGA PRECIO-SENAL PARA DEJAR   *
000190*                           RASTRO DEL PRECIO DE REFERENCIA DE  *
000200*                           LA SENAL QUE ORIGINO EL EVENTO.     *
000210******************************************************************
000220 01  REG-EVTOUT.
000230     05  EVT-TS-EVENTO                  PIC 9(09).
000240     05  EVT-ID-INVERSIONISTA-FK        PIC 9(09).
000250     05  EVT-ID-SENAL-FK                PIC 9(09).
000260     05  EVT-ID-OPERACION-FK            PIC 9(09).
000270     05  EVT-TICKER                     PIC X(12).
000280     05  EVT-TIPO-EVENTO                PIC X(22).
000290         88  EVT-ES-APERTURA                  VALUE 'APERTURA'.
000300         88  EVT-ES-DCA                       VALUE 'DCA'.
000310         88  EVT-ES-RECHAZO-APERTURA          VALUE
000320                                            'RECHAZO-APERTURA'.
000330         88  EVT-ES-RECHAZO-DCA               VALUE 'RECHAZO-DCA'.
000340         88  EVT-ES-CIERRE-TOTAL              VALUE 'CIERRE-TOTAL'.
000350         88  EVT-ES-CIERRE-PARCIAL            VALUE
000360                                            'CIERRE-PARCIAL'.
000370         88  EVT-ES-APERTURA-HIJA-PARCIAL     VALUE
000380                                            'APERTURA-HIJA-PARCIAL'.
000390         88  EVT-ES-PNL-NO-REALIZADO          VALUE
000400                                            'PNL-NO-REALIZADO'.
000410         88  EVT-ES-FIN-INVERSIONISTA         VALUE
000420                                            'FIN-INVERSIONISTA'.
000430     05  EVT-MOTIVO                     PIC X(30).
000440     05  EVT-CAPITAL-ANTES              PIC S9(11)V9(02).
000450     05  EVT-CAPITAL-DESPUES            PIC S9(11)V9(02).
000460     05  EVT-RESULTADO                  PIC S9(09)V9(04).
000470     05  EVT-PRECIO-CIERRE              PIC S9(09)V9(04).
000480     05  EVT-CANTIDAD                   PIC S9(09)V9(06).
000490     05  EVT-SL                         PIC S9(09)V9(04).
000500     05  EVT-TP                         PIC S9(09)V9(04).
000510     05  EVT-ID-OPERACION-PADRE         PIC 9(09).
000520     05  EVT-PRECIO-MAX                 PIC S9(09)V9(04).
000530     05  EVT-PRECIO-MIN                 PIC S9(09)V9(04).
000540     05  EVT-PRECIO-SENAL               PIC S9(09)V9(04).
000550     05  FILLER                         PIC X(15).
