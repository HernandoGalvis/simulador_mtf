000010******************************************************************
000020* COPY        : SMEST01                                         *
000030* APLICACION  : SIMULADOR DE OPERACIONES DE MERCADO (SIMMTF)    *
000040* DESCRIPCION : LAYOUT DEL MAESTRO DE ESTRATEGIAS, UN REGISTRO   *
000050*               POR ESTRATEGIA DE OPERACION.  SOLO LAS          *
000060*               ESTRATEGIAS CON ACTIVA = 'Y' SE CARGAN A LA     *
000070*               TABLA DE TRABAJO WKS-TABLA-ESTRATEGIAS.         *
000080* PROGRAMADOR : J. CASTELLANOS (JCAR)                           *
000090* FECHA       : 08/04/1989                                      *
000100******************************************************************
000110* HISTORIAL DE CAMBIOS                                          *
000120* 08/04/1989 JCAR SOL-0114  CREACION ORIGINAL DEL LAYOUT.       *
000130* 03/02/1995 RMUZ SOL-0622  SE AGREGA PORC-LIMITE-RETRO-ENTRADA *
000140*                           PARA EL CIERRE POR RETROCESO SIN    *
000150*                           AVANCE PREVIO.                      *
000160* 11/08/1998 EFLO Y2K-0003  REVISION GENERAL DE FECHAS.         *
000170******************************************************************
000180 01  REG-ESTINP.
000190     05  EST-LLAVE.
000200         10  EST-ID-ESTRATEGIA          PIC 9(09).
000210     05  EST-AVANCE-MINIMO-PCT          PIC 9(03)V9(04).
000220     05  EST-PORC-LIMITE-RETRO          PIC 9(03)V9(04).
000230     05  EST-PORC-RETRO-LIQ-SL          PIC 9(03)V9(04).
000240     05  EST-PORC-LIQ-PARCIAL-SL        PIC 9(03)V9(04).
000250     05  EST-PORC-LIMITE-RETRO-ENTR     PIC 9(03)V9(04).
000260     05  EST-ACTIVA                     PIC X(01).
000270         88  EST-ES-ACTIVA                   VALUE 'Y'.
000280         88  EST-ES-INACTIVA                 VALUE 'N'.
000290     05  FILLER                         PIC X(10).
