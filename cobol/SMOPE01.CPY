000010******************************************************************
000020* COPY        : SMOPE01                                         *
000030* APLICACION  : SIMULADOR DE OPERACIONES DE MERCADO (SIMMTF)    *
000040* DESCRIPCION : LAYOUT DEL MAESTRO DE OPERACIONES.  CADA        *
000050*               REGISTRO REPRESENTA LA IMAGEN FINAL DE UNA      *
000060*               OPERACION DE COMPRA/VENTA APALANCADA AL         *
000070*               TERMINAR LA CORRIDA (APERTURAS, DCA Y CIERRES   *
000080*               TOTALES O PARCIALES SE REFLEJAN REESCRIBIENDO   *
000090*               LA IMAGEN FINAL DE LA OPERACION, YA QUE EL      *
000100*               ARCHIVO DE SALIDA ES SECUENCIAL).                *
000110* PROGRAMADOR : J. CASTELLANOS (JCAR)                           *
000120* FECHA       : 15/04/1989                                      *
000130******************************************************************
000140* HISTORIAL DE CAMBIOS                                          *
000150* 15/04/1989 JCAR SOL-0114  CREACION ORIGINAL DEL LAYOUT CON    *
000160*                           LOS CAMPOS BASICOS DE APERTURA.     *
000170* 02/09/1990 JCAR SOL-0201  SE AGREGAN PRECIO-MAX Y PRECIO-MIN  *
000180*                           PARA SEGUIMIENTO DE EXTREMOS.       *
000190* 22/11/1993 RMUZ SOL-0481  SE AGREGAN CAPITAL-RIESGO-USADO Y   *
000200*                           CAPITAL-BLOQUEADO.                  *
000210* 03/02/1995 RMUZ SOL-0622  SE AGREGA ID-OPERACION-PADRE PARA   *
000220*                           SOPORTAR CIERRES PARCIALES QUE      *
000230*                           GENERAN UNA OPERACION HIJA.         *
000240* 14/06/1998 EFLO Y2K-0003  REVISION GENERAL DE FECHAS A 4      *
000250*                           POSICIONES EN TODO EL SUBSISTEMA.   *
000260* 19/09/2006 PEDR SOL-1278  SE AGREGAN PORC-SL Y PORC-TP COMO   *
000270*                           PORCENTAJE DE DISTANCIA AL PRECIO   *
000280*                           DE ENTRADA.                         *
000290* 04/03/2004 PEDR SOL-1091  SE AGREGA GRUPO OPE-TICKER-PARTES   *
000300*                           REDEFINES PARA DESGLOSAR PREFIJO DE *
000310*                           MERCADO Y SUFIJO DE INSTRUMENTO.    *
000320* 11/05/2009 GLOP SOL-1530  SE AGREGA PYG-NO-REALIZADO Y        *
000330*                           COMISIONES-ACUM PARA EL CORTE DE    *
000340*                           FIN DE CORRIDA.                     *
000350******************************************************************
000360*                                                                *
000370*    DESCRIPCION DE CAMPOS                                      *
000380*    ----------------------                                     *
000390*    OPE-ID-OPERACION        CONSECUTIVO ASIGNADO AL INSERTAR.  *
000400*    OPE-ID-INVERSIONISTA-FK INVERSIONISTA DUENO DE LA OPERAC.  *
000410*    OPE-ID-ESTRATEGIA-FK    ESTRATEGIA QUE LA ORIGINO.         *
000420*    OPE-ID-SENAL-FK         SENAL QUE LA ORIGINO (0 SI ES      *
000430*                            OPERACION HIJA DE UN PARCIAL).     *
000440*    OPE-TICKER              INSTRUMENTO NEGOCIADO.             *
000450*    OPE-TIPO-OPERACION      LONG O SHORT.                      *
000460*    OPE-TS-APERTURA         MINUTO DE APERTURA.                *
000470*    OPE-TS-CIERRE           MINUTO DE CIERRE (0 SI ABIERTA).   *
000480*    OPE-PRECIO-ENTRADA      PRECIO PROMEDIO PONDERADO DE       *
000490*                            ENTRADA (SE RECALCULA EN CADA DCA).*
000500*    OPE-PRECIO-CIERRE       PRECIO DE EJECUCION DEL ULTIMO     *
000510*                            CIERRE.                             *
000520*    OPE-CANTIDAD            UNIDADES DEL INSTRUMENTO.          *
000530*    OPE-APALANCAMIENTO      APALANCAMIENTO USADO.              *
000540*    OPE-CAPITAL-RIESGO-USADO  MARGEN INVERTIDO.                *
000550*    OPE-CAPITAL-BLOQUEADO   MARGEN BLOQUEADO.                  *
000560*    OPE-STOP-LOSS           PRECIO DE STOP LOSS.               *
000570*    OPE-TAKE-PROFIT         PRECIO DE TAKE PROFIT.             *
000580*    OPE-ESTADO              ABIERTA / CERRADA-TOTAL /          *
000590*                            CERRADA-PARC.                       *
000600*    OPE-MOTIVO-CIERRE       TEXTO DE LA RAZON DE CIERRE.       *
000610*    OPE-RESULTADO           GANANCIA O PERDIDA NETA REALIZADA. *
000620*    OPE-VALOR-EXPOSICION    CANTIDAD POR PRECIO DE ENTRADA (0  *
000630*                            SI LA OPERACION ESTA CERRADA).     *
000640*    OPE-PRECIO-MAX/MIN      EXTREMOS VISTOS MIENTRAS ABIERTA.  *
000650*    OPE-ID-OPERACION-PADRE  OPERACION PADRE (0 SI NO ES HIJA). *
000660*    OPE-ID-VELA-APERTURA/   VELAS USADAS EN APERTURA Y CIERRE. *
000670*       CIERRE                                                  *
000680*    OPE-CNT-OPERACIONES     1 AL ABRIR, +1 POR CADA DCA.       *
000690*    OPE-PORC-SL/TP          DISTANCIA SL/TP COMO % DE ENTRADA. *
000700*    OPE-DURACION-MIN        MINUTO CIERRE MENOS MINUTO APERT.  *
000710*    OPE-PYG-NO-REALIZADO    GANANCIA/PERDIDA NO REALIZADA AL   *
000720*                            CIERRE DE LA CORRIDA.              *
000730*    OPE-COMISIONES-ACUM     COMISIONES ACUMULADAS.             *
000740*                                                                *
000750******************************************************************
000760 01  REG-OPEOUT.
000770     05  OPE-LLAVE.
000780         10  OPE-ID-OPERACION           PIC 9(09).
000790     05  OPE-ID-INVERSIONISTA-FK        PIC 9(09).
000800     05  OPE-ID-ESTRATEGIA-FK           PIC 9(09).
000810     05  OPE-ID-SENAL-FK                PIC 9(09).
000820     05  OPE-TICKER                     PIC X(12).
000830     05  OPE-TICKER-PARTES REDEFINES OPE-TICKER.
000840         10  OPE-TICKER-PREFIJO         PIC X(04).
000850         10  OPE-TICKER-SUFIJO          PIC X(08).
000860     05  OPE-TIPO-OPERACION             PIC X(05).
000870         88  OPE-ES-LONG                     VALUE 'LONG '.
000880         88  OPE-ES-SHORT                    VALUE 'SHORT'.
000890     05  OPE-TS-APERTURA                PIC 9(09).
000900     05  OPE-TS-CIERRE                  PIC 9(09).
000910     05  OPE-PRECIO-ENTRADA             PIC S9(09)V9(04).
000920     05  OPE-PRECIO-CIERRE              PIC S9(09)V9(04).
000930     05  OPE-CANTIDAD                   PIC S9(09)V9(06).
000940     05  OPE-APALANCAMIENTO             PIC 9(03).
000950     05  OPE-CAPITAL-RIESGO-USADO       PIC S9(11)V9(02).
000960     05  OPE-CAPITAL-BLOQUEADO          PIC S9(11)V9(02).
000970     05  OPE-STOP-LOSS                  PIC S9(09)V9(04).
000980     05  OPE-TAKE-PROFIT                PIC S9(09)V9(04).
000990     05  OPE-ESTADO                     PIC X(14).
001000         88  OPE-ESTADO-ABIERTA              VALUE 'ABIERTA'.
001010         88  OPE-ESTADO-CERRADA-TOTAL        VALUE 'CERRADA-TOTAL'.
001020         88  OPE-ESTADO-CERRADA-PARC         VALUE 'CERRADA-PARC'.
001030     05  OPE-MOTIVO-CIERRE              PIC X(30).
001040     05  OPE-RESULTADO                  PIC S9(09)V9(04).
001050     05  OPE-VALOR-EXPOSICION           PIC S9(11)V9(02).
001060     05  OPE-PRECIO-MAX                 PIC S9(09)V9(04).
001070     05  OPE-PRECIO-MIN                 PIC S9(09)V9(04).
001080     05  OPE-ID-OPERACION-PADRE         PIC 9(09).
001090     05  OPE-ID-VELA-APERTURA           PIC 9(09).
001100     05  OPE-ID-VELA-CIERRE             PIC 9(09).
001110     05  OPE-CNT-OPERACIONES            PIC 9(05).
001120     05  OPE-PORC-SL                    PIC S9(03)V9(02).
001130     05  OPE-PORC-TP                    PIC S9(03)V9(02).
001140     05  OPE-DURACION-MIN               PIC 9(09).
001150     05  OPE-PYG-NO-REALIZADO           PIC S9(09)V9(04).
001160     05  OPE-COMISIONES-ACUM            PIC S9(09)V9(04).
001170     05  FILLER                         PIC X(20).
