000010******************************************************************
000020* COPY        : SMVEL01                                         *
000030* APLICACION  : SIMULADOR DE OPERACIONES DE MERCADO (SIMMTF)    *
000040* DESCRIPCION : LAYOUT DE VELAS (CANDELAS) DE PRECIO, UN        *
000050*               REGISTRO POR INSTRUMENTO Y POR MINUTO CON       *
000060*               INFORMACION.  VIENE ORDENADO ASCENDENTE POR     *
000070*               VEL-TS-MINUTO Y DENTRO DE CADA MINUTO POR       *
000080*               VEL-TICKER.                                     *
000090* PROGRAMADOR : J. CASTELLANOS (JCAR)                           *
000100* FECHA       : 12/04/1989                                      *
000110******************************************************************
000120* HISTORIAL DE CAMBIOS                                          *
000130* 12/04/1989 JCAR SOL-0114  CREACION ORIGINAL DEL LAYOUT.       *
000140* 09/10/1998 EFLO Y2K-0003  REVISION GENERAL DE FECHAS.         *
000150* 04/03/2004 PEDR SOL-1091  SE AGREGA GRUPO VEL-PRECIOS CON     *
000160*                           REDEFINES PARA RECORRER OPEN/HIGH/  *
000170*                           LOW/CLOSE COMO TABLA GENERICA.      *
000180******************************************************************
000190 01  REG-VELINP.
000200     05  VEL-LLAVE.
000210         10  VEL-TICKER                 PIC X(12).
000220         10  VEL-TS-MINUTO              PIC 9(09).
000230     05  VEL-ID-VELA                    PIC 9(09).
000240     05  VEL-PRECIOS.
000250         10  VEL-PRECIO-OPEN            PIC S9(09)V9(04).
000260         10  VEL-PRECIO-HIGH            PIC S9(09)V9(04).
000270         10  VEL-PRECIO-LOW             PIC S9(09)V9(04).
000280         10  VEL-PRECIO-CLOSE           PIC S9(09)V9(04).
000290     05  VEL-PRECIOS-TABLA REDEFINES VEL-PRECIOS.
000300         10  VEL-PRECIO-OCURR           PIC S9(09)V9(04)
000310                                         OCCURS 4 TIMES.
000320     05  FILLER                         PIC X(15).
