000010******************************************************************
000020* COPY        : SMCTL01                                         *
000030* APLICACION  : SIMULADOR DE OPERACIONES DE MERCADO (SIMMTF)    *
000040* DESCRIPCION : LAYOUT DEL ARCHIVO DE ENLACE ENTRE EL PASO 1     *
000050*               (SIMMTF1, SIMULACION) Y EL PASO 2 (SIMMTF2,      *
000060*               REPORTE).  CUATRO TIPOS DE REGISTRO COMPARTEN EL *
000070*               MISMO LAYOUT, DISTINGUIDOS POR CTL-TIPO-REG:     *
000075*               'H' = PARAMETROS DE LA CORRIDA (PRIMER REGISTRO) *
000080*               'D' = DETALLE POR INVERSIONISTA                 *
000090*               'T' = TOTAL POR TIPO DE EVENTO                  *
000100*               'F' = TOTALES FINALES DE LA CORRIDA              *
000110* PROGRAMADOR : J. CASTELLANOS (JCAR)                           *
000120* FECHA       : 18/04/1989                                      *
000130******************************************************************
000140* HISTORIAL DE CAMBIOS                                          *
000150* 18/04/1989 JCAR SOL-0114  CREACION ORIGINAL DEL LAYOUT.       *
000160* 14/06/1998 EFLO Y2K-0003  REVISION GENERAL DE FECHAS.         *
000170* 19/09/2006 PEDR SOL-1278  SE AGREGA CTL-FLAG-HALTED AL         *
000180*                           REGISTRO DE DETALLE.                 *
000185* 02/06/2011 HNAV SOL-1660  SE AGREGA EL REGISTRO 'H' (PRIMER      *
000186*                           REGISTRO DEL ARCHIVO) CON EL RANGO    *
000187*                           CTL-MINUTO-BASE / CTL-MINUTO-FIN, PARA*
000188*                           QUE SIMMTF2 LO LEA ANTES DEL PRIMER   *
000189*                           ENCABEZADO Y LO IMPRIMA EN EL MISMO.  *
000190******************************************************************
000200 01  REG-SMCTL.
000210     05  CTL-TIPO-REG                   PIC X(01).
000212         88  CTL-ES-PARAMETROS                VALUE 'H'.
000220         88  CTL-ES-DETALLE                  VALUE 'D'.
000230         88  CTL-ES-TOTAL-EVENTO              VALUE 'T'.
000240         88  CTL-ES-FINAL                     VALUE 'F'.
000250     05  CTL-ID-INVERSIONISTA            PIC 9(09).
000260     05  CTL-CAPITAL-INICIAL             PIC S9(11)V9(02).
000270     05  CTL-CAPITAL-FINAL               PIC S9(11)V9(02).
000280     05  CTL-PYG-REALIZADO               PIC S9(09)V9(04).
000290     05  CTL-PYG-NO-REALIZADO            PIC S9(09)V9(04).
000300     05  CTL-FLAG-HALTED                 PIC X(01).
000310         88  CTL-INVERSIONISTA-HALTED         VALUE 'Y'.
000320     05  CTL-CNT-EVENTOS-INV             PIC 9(07).
000330     05  CTL-TIPO-EVENTO                 PIC X(22).
000340     05  CTL-CNT-TIPO-EVENTO             PIC 9(09).
000350     05  CTL-TOTAL-MINUTOS               PIC 9(09).
000360     05  CTL-TOTAL-EVENTOS               PIC 9(09).
000365     05  CTL-MINUTO-BASE                 PIC 9(09).
000366     05  CTL-MINUTO-FIN                  PIC 9(09).
000370     05  FILLER                          PIC X(10).
